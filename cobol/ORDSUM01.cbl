000100******************************************************************
000200*    PROGRAM-ID. ORDSUM01.                                       *
000300*    AUTHOR.     S. C. UGARTE.                                   *
000400*    INSTALLATION. DEPTO. SISTEMAS - CENTRO DE COMPUTOS.         *
000500*    DATE-WRITTEN.  14/05/91.                                    *
000600*    DATE-COMPILED.                                              *
000700*    SECURITY.   CONFIDENCIAL - USO INTERNO EXCLUSIVO.           *
000800*------------------------------------------------------------------
000900*    PROPOSITO:                                                  *
001000*    RESUMEN GENERAL DE LA CORRIDA.  LEE EL ARCHIVO ORO COMBINADO *
001100*    UNA SOLA VEZ Y ACUMULA TOTALES POR ESTADO NORMALIZADO, LA    *
001200*    FECHA MINIMA Y MAXIMA (EL ORO YA VIENE ORDENADO POR FECHA    *
001300*    ASCENDENTE DESDE ORDGLD01, ASI QUE EL PRIMER Y EL ULTIMO     *
001400*    REGISTRO LEIDO BASTAN).  LUEGO LEE EL ARCHIVO DE MOTIVOS DE  *
001500*    CANCELACION Y LOS REAGRUPA POR TEXTO (SIN DISTINGUIR ANIO NI *
001600*    MES) PARA EL TOP 10 GENERAL.  IMPRIME EL RESUMEN GENERAL.    *
001700*------------------------------------------------------------------
001800*    HISTORIAL DE CAMBIOS                                        *
001900*    FECHA      PROGRAMADOR  PETICION   DESCRIPCION               *
002000*    --------   -----------  --------   -------------------------*
002100*    14/05/91   SCU          TCK-0410   VERSION INICIAL.           *SCU910514
002200*    18/01/99   SCU          TCK-0980   REVISION Y2K - SE REVISARON*SCU990118
002300*                            LAS FECHAS DE 4 DIGITOS, SIN HALLAZGOS*SCU990118
002400*    09/11/05   NMB          TCK-1341   AGREGA TOP 10 DE MOTIVOS  *NMB051109
002500*                            DE CANCELACION, REAGRUPANDO POR      *NMB051109
002600*                            TEXTO SOLO (TODOS LOS MESES JUNTOS). *NMB051109
002700*    14/07/09   CAP          TCK-1602   NOMBRES DE ARCHIVO POR    *CAP090714
002800*                            PARAMETRO, IGUAL QUE EN ORDBRZ01,    *CAP090714
002900*                            ORDSLV01 Y ORDGLD01.                  *CAP090714
002910*    19/03/12   NMB          TCK-1823   WS-ENT-MOTIVO-CANCEL ERA  *NMB120319
002920*                            UNA COPIA A MANO DE ORDMET01.  PASA  *NMB120319
002930*                            A COPY ORDMET01 (WS-MOT-...) PARA    *NMB120319
002940*                            UN SOLO LAYOUT DEL REGISTRO.          *NMB120319
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID. ORDSUM01.
003300 AUTHOR. S. C. UGARTE.
003400 INSTALLATION. DEPTO. SISTEMAS - CENTRO DE COMPUTOS.
003500 DATE-WRITTEN. 14/05/91.
003600 DATE-COMPILED.
003700 SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO.
003800*------------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 IS SW-DEPURACION.
004400*------------------------------------------------------------------
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     SELECT ENT-PEDIDO-ORO
004900         ASSIGN TO WS-NOM-ARCH-ORO
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS FS-PEDIDO-ORO.
005200
005300     SELECT ENT-MOTIVO-CANCELACION
005400         ASSIGN TO WS-NOM-ARCH-MOTIVOS
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS FS-MOTIVOS.
005700
005800     SELECT SAL-RESUMEN-GENERAL
005900         ASSIGN TO WS-NOM-ARCH-RESUMEN
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS FS-RESUMEN.
006200*------------------------------------------------------------------
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD ENT-PEDIDO-ORO.
006700     COPY ORDSTD01.
006800
006900*------------------------------------------------------------------
007000*    REGISTRO DE MOTIVOS TAL COMO LO GRABA ORDGLD01.  COPY DEL    *
007100*    MISMO LAYOUT (ORDMET01.CPY) PARA NO DUPLICAR LOS CAMPOS; LA  *
007200*    FILA DE METRICAS QUE TRAE DE YAPA EL COPYBOOK NO SE USA ACA. *
007300*    VER TCK-1823.                                                *NMB120319
007400*------------------------------------------------------------------
007500 FD ENT-MOTIVO-CANCELACION.
007550     COPY ORDMET01.
008200
008300 FD SAL-RESUMEN-GENERAL.
008400 01  WS-SAL-RESUMEN                  PIC X(74).
008500*------------------------------------------------------------------
008600 WORKING-STORAGE SECTION.
008700*------------------------------------------------------------------
008800*    NOMBRES DE ARCHIVO DINAMICOS (VER CAP090714) Y FILE STATUS.   *
008900*------------------------------------------------------------------
009000 77  WS-NOM-ARCH-ORO                 PIC X(40).
009100 77  WS-NOM-ARCH-MOTIVOS             PIC X(40).
009200 77  WS-NOM-ARCH-RESUMEN             PIC X(40).
009300
009400 01  FS-STATUS.
009500     05  FS-PEDIDO-ORO               PIC X(02).
009600         88  FS-ORO-OK                   VALUE '00'.
009700         88  FS-ORO-EOF                  VALUE '10'.
009800     05  FS-MOTIVOS                  PIC X(02).
009900         88  FS-MOTIVOS-OK               VALUE '00'.
010000         88  FS-MOTIVOS-EOF              VALUE '10'.
010100     05  FS-RESUMEN                  PIC X(02).
010200         88  FS-RESUMEN-OK               VALUE '00'.
010300     05  FILLER                      PIC X(02).
010400*------------------------------------------------------------------
010500*    TABLA DEL TOP DE MOTIVOS, REAGRUPADA SOLO POR TEXTO (SE JUNTAN*
010600*    LOS 12 MESES DE CADA ANIO DEL ARCHIVO DE MOTIVOS EN UNA SOLA  *
010700*    FILA POR MOTIVO).                                             *
010800*------------------------------------------------------------------
010900 01  WS-TABLA-TOP-MOTIVOS.
011000     05  WS-CANT-FILAS-TOP           PIC 9(05)        COMP.
011100     05  WS-FILA-TOP-MOTIVO OCCURS 200 TIMES
011200                            INDEXED BY WS-X-TOP WS-Y-TOP.
011300         10  WS-TOP-TEXTO            PIC X(40).
011400         10  WS-TOP-CANTIDAD         PIC 9(07)        COMP.
011500
011600 01  WS-INDICES-TOP.
011700     05  WS-FILA-ENCONTRADA-TOP      PIC X(01).
011800         88  FILA-DE-TOP-ENCONTRADA      VALUE 'S'.
011900*------------------------------------------------------------------
012000*    AREA DE INTERCAMBIO DEL BUBBLE SORT DEL TOP DE MOTIVOS (40     *
012100*    BYTES DE TEXTO + 4 DE WS-TOP-CANTIDAD EN COMP, SEGUN LA        *
012200*    CONVENCION DE TAMANO BINARIO DEL SHOP).                       *
012300*------------------------------------------------------------------
012400 01  WS-AREA-INTERCAMBIO.
012500     05  WS-TOP-AUX                  PIC X(44).
012600     05  WS-SW-HUBO-CAMBIO           PIC X(01).
012700         88  HUBO-CAMBIO                 VALUE 'S'.
012800*------------------------------------------------------------------
012900*    CONTADORES Y TASAS GENERALES DE LA CORRIDA.                   *
013000*------------------------------------------------------------------
013050 77  WS-TOP-IMPRESOS                 PIC 9(02)        COMP.
013100 01  WS-CONTADORES-GENERALES.
013200     05  WS-CNT-ORO                  PIC 9(07)        COMP.
013300     05  WS-CNT-ENTREGADOS           PIC 9(07)        COMP.
013400     05  WS-CNT-CANCELADOS           PIC 9(07)        COMP.
013500     05  WS-CNT-DEVUELTOS            PIC 9(07)        COMP.
013600     05  WS-CNT-FALLIDOS             PIC 9(07)        COMP.
013800
013900 01  WS-CONTADORES-REPORTE REDEFINES WS-CONTADORES-GENERALES.
014000     05  FILLER                      PIC X(20).
014100
014200 01  WS-AREA-FECHAS.
014300     05  WS-FECHA-MIN                PIC X(10)        VALUE SPACES.
014400     05  WS-FECHA-MAX                PIC X(10)        VALUE SPACES.
014450
014460 01  WS-AREA-FECHAS-DEBUG REDEFINES WS-AREA-FECHAS.
014470     05  FILLER                      PIC X(20).
014500
014600 01  WS-AREA-CALC-TASAS.
014700     05  WS-TMP-NUMERADOR            PIC 9(09)        COMP.
014800     05  WS-TASA-ENTREGA             PIC 9(03)V9.
014900     05  WS-TASA-CANCEL              PIC 9(03)V9.
015000     05  WS-TASA-DEVUELTO            PIC 9(03)V9.
015100     05  WS-TASA-FALLIDO             PIC 9(03)V9.
015200
015300 01  WS-AREA-CALC-TASAS-DEBUG REDEFINES WS-AREA-CALC-TASAS.
015400     05  FILLER                      PIC X(20).
015500*------------------------------------------------------------------
015600 LINKAGE SECTION.
015700 01  LK-SUM-PEDIDOS.
015800     05  LK-SUM-ARCH-ORO-I           PIC X(40).
015900     05  LK-SUM-ARCH-MOTIVOS-I       PIC X(40).
016000     05  LK-SUM-ARCH-RESUMEN-I       PIC X(40).
016100     05  LK-SUM-TOTAL-O              PIC 9(07)        COMP.
016200     05  FILLER                      PIC X(02).
016300*------------------------------------------------------------------
016400 PROCEDURE DIVISION USING LK-SUM-PEDIDOS.
016500*------------------------------------------------------------------
016600     PERFORM 1000-INICIAR-PROGRAMA
016700        THRU 1000-INICIAR-PROGRAMA-FIN.
016800
016900     PERFORM 2000-PROCESAR-ORO
017000        THRU 2000-PROCESAR-ORO-FIN
017100        UNTIL FS-ORO-EOF.
017200
017300     PERFORM 2500-CALC-TASAS-GENERALES
017400        THRU 2500-CALC-TASAS-GENERALES-FIN.
017500
017600     PERFORM 2600-PROCESAR-MOTIVOS
017700        THRU 2600-PROCESAR-MOTIVOS-FIN
017800        UNTIL FS-MOTIVOS-EOF.
017900
018000     PERFORM 2800-ORDENAR-TOP-MOTIVOS
018100        THRU 2800-ORDENAR-TOP-MOTIVOS-FIN.
018200
018300     PERFORM 3000-IMPRIMIR-RESUMEN
018400        THRU 3000-IMPRIMIR-RESUMEN-FIN.
018500
018600     MOVE WS-CNT-ORO             TO LK-SUM-TOTAL-O.
018700
018800     EXIT PROGRAM.
018900*------------------------------------------------------------------
019000 1000-INICIAR-PROGRAMA.
019100
019200     MOVE LK-SUM-ARCH-ORO-I      TO WS-NOM-ARCH-ORO.
019300     MOVE LK-SUM-ARCH-MOTIVOS-I  TO WS-NOM-ARCH-MOTIVOS.
019400     MOVE LK-SUM-ARCH-RESUMEN-I  TO WS-NOM-ARCH-RESUMEN.
019500
019600     INITIALIZE WS-CONTADORES-GENERALES.
019700     INITIALIZE WS-TABLA-TOP-MOTIVOS.
019800
019900     PERFORM 1100-ABRIR-ARCHIVOS
020000        THRU 1100-ABRIR-ARCHIVOS-FIN.
020100
020200 1000-INICIAR-PROGRAMA-FIN.
020300     EXIT.
020400*------------------------------------------------------------------
020500 1100-ABRIR-ARCHIVOS.
020600
020700     OPEN INPUT ENT-PEDIDO-ORO.
020800
020900     IF NOT FS-ORO-OK
021000         DISPLAY 'ORDSUM01 - ERROR AL ABRIR ARCH ORO: '
021100                  FS-PEDIDO-ORO
021200         STOP RUN
021300     END-IF.
021400
021500     OPEN INPUT ENT-MOTIVO-CANCELACION.
021600
021700     IF NOT FS-MOTIVOS-OK
021800         DISPLAY 'ORDSUM01 - ERROR AL ABRIR ARCH MOTIVOS: '
021900                  FS-MOTIVOS
022000         STOP RUN
022100     END-IF.
022200
022300 1100-ABRIR-ARCHIVOS-FIN.
022400     EXIT.
022500*------------------------------------------------------------------
022600*    RECORRE EL ORO UNA SOLA VEZ.  COMO VIENE ORDENADO POR FECHA   *
022700*    ASCENDENTE, EL PRIMER REGISTRO FIJA LA FECHA MINIMA Y CADA     *
022800*    REGISTRO VA ACTUALIZANDO LA FECHA MAXIMA.                      *
022900*------------------------------------------------------------------
023000 2000-PROCESAR-ORO.
023100
023200     PERFORM 2200-LEER-ORO
023300        THRU 2200-LEER-ORO-FIN.
023400
023500     IF FS-ORO-OK
023600         ADD 1                   TO WS-CNT-ORO
023700         PERFORM 2300-ACUM-TOTALES
023800            THRU 2300-ACUM-TOTALES-FIN
023900     END-IF.
024000
024100 2000-PROCESAR-ORO-FIN.
024200     EXIT.
024300*------------------------------------------------------------------
024400 2200-LEER-ORO.
024500
024600     READ ENT-PEDIDO-ORO.
024700
024800     EVALUATE TRUE
024900         WHEN FS-ORO-OK
025000             CONTINUE
025100         WHEN FS-ORO-EOF
025200             CONTINUE
025300         WHEN OTHER
025400             DISPLAY 'ORDSUM01 - ERROR AL LEER ARCH ORO: '
025500                      FS-PEDIDO-ORO
025600             STOP RUN
025700     END-EVALUATE.
025800
025900 2200-LEER-ORO-FIN.
026000     EXIT.
026100*------------------------------------------------------------------
026200 2300-ACUM-TOTALES.
026300
026400     IF WS-CNT-ORO = 1
026500         MOVE WS-STD-FECHA           TO WS-FECHA-MIN
026600     END-IF.
026700     MOVE WS-STD-FECHA               TO WS-FECHA-MAX.
026800
026900     EVALUATE WS-STD-ESTADO-NORM
027000         WHEN 'Delivered'
027100             ADD 1 TO WS-CNT-ENTREGADOS
027200         WHEN 'Cancelled'
027300             ADD 1 TO WS-CNT-CANCELADOS
027400         WHEN 'Returned'
027500             ADD 1 TO WS-CNT-DEVUELTOS
027600         WHEN 'Failed'
027700             ADD 1 TO WS-CNT-FALLIDOS
027800         WHEN OTHER
027900             CONTINUE
028000     END-EVALUATE.
028050
028060     IF SW-DEPURACION
028070         DISPLAY 'ORDSUM01 - FECHAS AL VUELO: '
028080                  WS-AREA-FECHAS-DEBUG
028090     END-IF.
028100
028200 2300-ACUM-TOTALES-FIN.
028300     EXIT.
028400*------------------------------------------------------------------
028500*    TASAS GENERALES SOBRE EL TOTAL DE PEDIDOS, REDONDEADAS A 1     *
028600*    DECIMAL POR EXCESO A PARTIR DE MEDIO (MISMO CRITERIO QUE       *
028700*    ORDGLD01 3100-CALC-TASAS).                                    *
028800*------------------------------------------------------------------
028900 2500-CALC-TASAS-GENERALES.
029000
029100     MULTIPLY WS-CNT-ENTREGADOS BY 100 GIVING WS-TMP-NUMERADOR.
029200     DIVIDE WS-TMP-NUMERADOR BY WS-CNT-ORO
029300         GIVING WS-TASA-ENTREGA ROUNDED.
029400
029500     MULTIPLY WS-CNT-CANCELADOS BY 100 GIVING WS-TMP-NUMERADOR.
029600     DIVIDE WS-TMP-NUMERADOR BY WS-CNT-ORO
029700         GIVING WS-TASA-CANCEL ROUNDED.
029800
029900     MULTIPLY WS-CNT-DEVUELTOS BY 100 GIVING WS-TMP-NUMERADOR.
030000     DIVIDE WS-TMP-NUMERADOR BY WS-CNT-ORO
030100         GIVING WS-TASA-DEVUELTO ROUNDED.
030200
030300     MULTIPLY WS-CNT-FALLIDOS BY 100 GIVING WS-TMP-NUMERADOR.
030400     DIVIDE WS-TMP-NUMERADOR BY WS-CNT-ORO
030500         GIVING WS-TASA-FALLIDO ROUNDED.
030600
030700     IF SW-DEPURACION
030800         DISPLAY 'ORDSUM01 - TASAS GENERALES: '
030900                  WS-AREA-CALC-TASAS-DEBUG
031000     END-IF.
031100
031200 2500-CALC-TASAS-GENERALES-FIN.
031300     EXIT.
031400*------------------------------------------------------------------
031500*    RECORRE EL ARCHIVO DE MOTIVOS (YA VIENE AGRUPADO POR           *
031600*    ANIO/MES/TEXTO DESDE ORDGLD01) Y LO REAGRUPA SOLO POR TEXTO,   *
031700*    SUMANDO LAS CANTIDADES DE TODOS LOS MESES.                     *
031800*------------------------------------------------------------------
031900 2600-PROCESAR-MOTIVOS.
032000
032100     PERFORM 2650-LEER-MOTIVO
032200        THRU 2650-LEER-MOTIVO-FIN.
032300
032400     IF FS-MOTIVOS-OK
032500         PERFORM 2700-ACUM-TOP-MOTIVO
032600            THRU 2700-ACUM-TOP-MOTIVO-FIN
032700     END-IF.
032800
032900 2600-PROCESAR-MOTIVOS-FIN.
033000     EXIT.
033100*------------------------------------------------------------------
033200 2650-LEER-MOTIVO.
033300
033400     READ ENT-MOTIVO-CANCELACION.
033500
033600     EVALUATE TRUE
033700         WHEN FS-MOTIVOS-OK
033800             CONTINUE
033900         WHEN FS-MOTIVOS-EOF
034000             CONTINUE
034100         WHEN OTHER
034200             DISPLAY 'ORDSUM01 - ERROR AL LEER ARCH MOTIVOS: '
034300                      FS-MOTIVOS
034400             STOP RUN
034500     END-EVALUATE.
034600
034700 2650-LEER-MOTIVO-FIN.
034800     EXIT.
034900*------------------------------------------------------------------
035000 2700-ACUM-TOP-MOTIVO.
035100
035200     SET WS-X-TOP                   TO 1.
035300     MOVE 'N'                       TO WS-FILA-ENCONTRADA-TOP.
035400
035500     SEARCH WS-FILA-TOP-MOTIVO VARYING WS-X-TOP
035600         AT END
035700             CONTINUE
035800         WHEN WS-TOP-TEXTO (WS-X-TOP) = WS-MOT-TEXTO
035900             SET FILA-DE-TOP-ENCONTRADA TO TRUE.
036000
036100     IF NOT FILA-DE-TOP-ENCONTRADA
036200         ADD 1                       TO WS-CANT-FILAS-TOP
036300         SET WS-X-TOP                TO WS-CANT-FILAS-TOP
036400         MOVE WS-MOT-TEXTO           TO WS-TOP-TEXTO (WS-X-TOP)
036500     END-IF.
036600
036700     ADD WS-MOT-CANTIDAD             TO WS-TOP-CANTIDAD (WS-X-TOP).
036800
036900 2700-ACUM-TOP-MOTIVO-FIN.
037000     EXIT.
037100*------------------------------------------------------------------
037200*    BUBBLE SORT DEL TOP DE MOTIVOS POR CANTIDAD DESCENDENTE.       *
037300*------------------------------------------------------------------
037400 2800-ORDENAR-TOP-MOTIVOS.
037500
037600     IF WS-CANT-FILAS-TOP > 1
037700         MOVE 'S'                    TO WS-SW-HUBO-CAMBIO
037800         PERFORM 2850-PASADA-TOP-MOTIVOS
037900            THRU 2850-PASADA-TOP-MOTIVOS-FIN
038000            UNTIL WS-SW-HUBO-CAMBIO = 'N'
038100     END-IF.
038200
038300 2800-ORDENAR-TOP-MOTIVOS-FIN.
038400     EXIT.
038500*------------------------------------------------------------------
038600 2850-PASADA-TOP-MOTIVOS.
038700
038800     MOVE 'N'                       TO WS-SW-HUBO-CAMBIO.
038900     MOVE 1                         TO WS-X-TOP.
039000
039100     PERFORM 2860-COMPARAR-TOP-MOTIVOS
039200        THRU 2860-COMPARAR-TOP-MOTIVOS-FIN
039300        UNTIL WS-X-TOP > WS-CANT-FILAS-TOP - 1.
039400
039500 2850-PASADA-TOP-MOTIVOS-FIN.
039600     EXIT.
039700*------------------------------------------------------------------
039800 2860-COMPARAR-TOP-MOTIVOS.
039900
040000     IF WS-TOP-CANTIDAD (WS-X-TOP) < WS-TOP-CANTIDAD (WS-X-TOP + 1)
040100         MOVE WS-FILA-TOP-MOTIVO (WS-X-TOP)     TO WS-TOP-AUX
040200         MOVE WS-FILA-TOP-MOTIVO (WS-X-TOP + 1) TO
040300              WS-FILA-TOP-MOTIVO (WS-X-TOP)
040400         MOVE WS-TOP-AUX                         TO
040500              WS-FILA-TOP-MOTIVO (WS-X-TOP + 1)
040600         MOVE 'S'                                TO WS-SW-HUBO-CAMBIO
040700     END-IF.
040800
040900     ADD 1                           TO WS-X-TOP.
041000
041100 2860-COMPARAR-TOP-MOTIVOS-FIN.
041200     EXIT.
041300*------------------------------------------------------------------
041400*    ARMA E IMPRIME EL RESUMEN GENERAL: ENCABEZADO, UNA LINEA POR   *
041500*    ESTADO, Y EL TOP 10 DE MOTIVOS DE CANCELACION.                 *
041600*------------------------------------------------------------------
041700 3000-IMPRIMIR-RESUMEN.
041800
041900     OPEN OUTPUT SAL-RESUMEN-GENERAL.
042000
042100     IF NOT FS-RESUMEN-OK
042200         DISPLAY 'ORDSUM01 - ERROR AL ABRIR ARCH RESUMEN: '
042300                  FS-RESUMEN
042400         STOP RUN
042500     END-IF.
042600
042700     MOVE WS-OVW-SEPARADOR          TO WS-SAL-RESUMEN.
042800     WRITE WS-SAL-RESUMEN.
042900
043000     MOVE WS-CNT-ORO                TO WS-OVW-TOTAL.
043100     MOVE WS-FECHA-MIN               TO WS-OVW-FECHA-MIN.
043200     MOVE WS-FECHA-MAX               TO WS-OVW-FECHA-MAX.
043300     MOVE WS-OVW-ENCABEZADO          TO WS-SAL-RESUMEN.
043400     WRITE WS-SAL-RESUMEN.
043500
043600     MOVE 'DELIVERED'                TO WS-OVW-ESTADO-ROT.
043700     MOVE WS-CNT-ENTREGADOS          TO WS-OVW-ESTADO-CTD.
043800     MOVE WS-TASA-ENTREGA            TO WS-OVW-ESTADO-TASA.
043900     MOVE WS-OVW-LINEA-ESTADO        TO WS-SAL-RESUMEN.
044000     WRITE WS-SAL-RESUMEN.
044100
044200     MOVE 'CANCELLED'                TO WS-OVW-ESTADO-ROT.
044300     MOVE WS-CNT-CANCELADOS          TO WS-OVW-ESTADO-CTD.
044400     MOVE WS-TASA-CANCEL             TO WS-OVW-ESTADO-TASA.
044500     MOVE WS-OVW-LINEA-ESTADO        TO WS-SAL-RESUMEN.
044600     WRITE WS-SAL-RESUMEN.
044700
044800     MOVE 'RETURNED'                 TO WS-OVW-ESTADO-ROT.
044900     MOVE WS-CNT-DEVUELTOS           TO WS-OVW-ESTADO-CTD.
045000     MOVE WS-TASA-DEVUELTO           TO WS-OVW-ESTADO-TASA.
045100     MOVE WS-OVW-LINEA-ESTADO        TO WS-SAL-RESUMEN.
045200     WRITE WS-SAL-RESUMEN.
045300
045400     MOVE 'FAILED'                   TO WS-OVW-ESTADO-ROT.
045500     MOVE WS-CNT-FALLIDOS            TO WS-OVW-ESTADO-CTD.
045600     MOVE WS-TASA-FALLIDO            TO WS-OVW-ESTADO-TASA.
045700     MOVE WS-OVW-LINEA-ESTADO        TO WS-SAL-RESUMEN.
045800     WRITE WS-SAL-RESUMEN.
045900
046000     MOVE WS-OVW-ENCAB-MOTIVOS       TO WS-SAL-RESUMEN.
046100     WRITE WS-SAL-RESUMEN.
046200
046300     MOVE 1                          TO WS-X-TOP.
046400     MOVE 0                          TO WS-TOP-IMPRESOS.
046500
046600     PERFORM 3100-IMPRIMIR-UN-MOTIVO
046700        THRU 3100-IMPRIMIR-UN-MOTIVO-FIN
046800        UNTIL WS-X-TOP > WS-CANT-FILAS-TOP
046900           OR WS-TOP-IMPRESOS = 10.
047000
047100     CLOSE SAL-RESUMEN-GENERAL.
047200
047300 3000-IMPRIMIR-RESUMEN-FIN.
047400     EXIT.
047500*------------------------------------------------------------------
047600 3100-IMPRIMIR-UN-MOTIVO.
047700
047800     MOVE WS-TOP-TEXTO (WS-X-TOP)    TO WS-OVW-MOTIVO-TEXTO.
047900     MOVE WS-TOP-CANTIDAD (WS-X-TOP) TO WS-OVW-MOTIVO-CTD.
048000     MOVE WS-OVW-LINEA-MOTIVO        TO WS-SAL-RESUMEN.
048100     WRITE WS-SAL-RESUMEN.
048200
048300     ADD 1                           TO WS-TOP-IMPRESOS.
048400     ADD 1                           TO WS-X-TOP.
048500
048600 3100-IMPRIMIR-UN-MOTIVO-FIN.
048700     EXIT.
048800*------------------------------------------------------------------
048900     COPY ORDRPT01.
049000*------------------------------------------------------------------
049100 END PROGRAM ORDSUM01.
