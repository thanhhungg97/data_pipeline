000100******************************************************************
000200*    PROGRAM-ID. ORDDAT01.                                       *
000300*    AUTHOR.     R. BALSIMELLI.                                  *
000400*    INSTALLATION. DEPTO. SISTEMAS - CENTRO DE COMPUTOS.         *
000500*    DATE-WRITTEN.  03/11/87.                                    *
000600*    DATE-COMPILED.                                              *
000700*    SECURITY.   CONFIDENCIAL - USO INTERNO EXCLUSIVO.           *
000800*------------------------------------------------------------------
000900*    PROPOSITO:                                                  *
001000*    SUBRUTINA DE USO GENERAL QUE RECIBE UNA FECHA EN TEXTO Y LA  *
001100*    VALIDA PROBANDO, EN ORDEN, LOS FORMATOS ACEPTADOS POR EL     *
001200*    AREA DE PEDIDOS: MM-DD-AA, MM/DD/AA, AAAA-MM-DD, DD-MM-AAAA  *
001300*    Y MM-DD-AAAA.  DEVUELVE LA FECHA EN FORMATO ISO, EL ANIO Y   *
001400*    EL MES, Y UN INDICADOR DE VALIDEZ.  NO ABRE ARCHIVOS.        *
001500*------------------------------------------------------------------
001600*    HISTORIAL DE CAMBIOS                                        *
001700*    FECHA      PROGRAMADOR  PETICION   DESCRIPCION               *
001800*    --------   -----------  --------   -------------------------*
001900*    03/11/87   RGB          S/N        VERSION INICIAL.          *
002000*    22/06/89   RGB          TCK-0412   AGREGA FORMATO MM/DD/AA.  *RGB890622
002100*    14/02/91   NMB          TCK-0588   CORRIGE CALCULO DE ANIO   *NMB910214
002200*                            BISIESTO PARA FEBRERO.               *NMB910214
002300*    09/09/93   CAP          TCK-0771   AGREGA FORMATO DD-MM-AAAA.*CAP930909
002400*    18/01/99   RGB          Y2K-0009   SIGLO FIJO 20XX PARA LOS  *RGB990118
002500*                            DOS FORMATOS DE ANIO CORTO (Y2K).    *RGB990118
002600*    07/07/00   SCU          TCK-0950   REVISION POST Y2K, SIN    *SCU000707
002700*                            HALLAZGOS.  QUEDA SIN CAMBIOS.       *SCU000707
002800*    26/03/03   RGB          TCK-1120   AGREGA FORMATO MM-DD-AAAA *RGB030326
002900*                            PARA EL EXTRACTO DE SUPPERSPORT.     *RGB030326
002910*    11/09/11   SCU          TCK-1810   SACA LOS GO TO DE 1600-   *SCU110911
002912*                            VALIDAR-CALENDARIO, QUE LA REVISION  *SCU110911
002914*                            DE NORMAS DE PROGRAMACION SENALO     *SCU110911
002916*                            COMO EN DESUSO EN EL AREA.  QUEDA    *SCU110911
002918*                            RESUELTO CON IF/ELSE ANIDADO.        *SCU110911
002920*    02/12/11   SCU          TCK-1811   PASA WS-FEC-DIA-D A NIVEL *SCU111202
002922*                            77, COMO USA ARQMAE01 PARA LOS       *SCU111202
002924*                            CAMPOS SUELTOS DE WORKING-STORAGE.   *SCU111202
002926*    19/03/12   NMB          TCK-1822   1100/1200 ACEPTABAN UNA   *NMB120319
002928*                            FECHA DE ANIO DE 4 DIGITOS COMO SI   *NMB120319
002930*                            FUERA DE ANIO DE 2 DIGITOS (LOS 2    *NMB120319
002932*                            BYTES SOBRANTES NO SE REVISABAN).    *NMB120319
002934*                            AGREGA CHEQUEO DE WS-F1-RESTO =      *NMB120319
002936*                            SPACES PARA QUE SOLO ENTREN FECHAS   *NMB120319
002938*                            DE ANIO CORTO GENUINAS.  VER TCK-1822*NMB120319
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID. ORDDAT01.
003300 AUTHOR. R. BALSIMELLI.
003400 INSTALLATION. DEPTO. SISTEMAS - CENTRO DE COMPUTOS.
003500 DATE-WRITTEN. 03/11/87.
003600 DATE-COMPILED.
003700 SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO.
003800*------------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 IS SW-DEPURACION.
004400*------------------------------------------------------------------
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700*------------------------------------------------------------------
004800*    AREA DE TRABAJO DE LA FECHA CRUDA, CON TRES VISTAS ALTERNAS  *
004900*    SEGUN LA POSICION DE LOS SEPARADORES EN EL TEXTO DE ENTRADA. *
005000*------------------------------------------------------------------
005100 01  WS-FEC-CRUDA                    PIC X(10).
005200
005300 01  WS-FEC-CRUDA-F1 REDEFINES WS-FEC-CRUDA.
005400     05  WS-F1-MES                   PIC 99.
005500     05  WS-F1-SEP-1                 PIC X.
005600     05  WS-F1-DIA                   PIC 99.
005700     05  WS-F1-SEP-2                 PIC X.
005800     05  WS-F1-ANIO-2D                PIC 99.
005900     05  WS-F1-RESTO                  PIC X(02).
006000
006100 01  WS-FEC-CRUDA-F3 REDEFINES WS-FEC-CRUDA.
006200     05  WS-F3-ANIO                  PIC 9(04).
006300     05  WS-F3-SEP-1                 PIC X.
006400     05  WS-F3-MES                   PIC 99.
006500     05  WS-F3-SEP-2                 PIC X.
006600     05  WS-F3-DIA                   PIC 99.
006700
006800 01  WS-FEC-CRUDA-F45 REDEFINES WS-FEC-CRUDA.
006900     05  WS-F45-P1                   PIC 99.
007000     05  WS-F45-SEP-1                PIC X.
007100     05  WS-F45-P2                   PIC 99.
007200     05  WS-F45-SEP-2                PIC X.
007300     05  WS-F45-P3                   PIC 9(04).
007400*------------------------------------------------------------------
007500*    RESULTADO DE LA PASADA DE PRUEBA Y TABLA DE DIAS POR MES     *
007600*------------------------------------------------------------------
007700 01  WS-FEC-RESULTADO.
007800     05  WS-FEC-DIA                  PIC 99           COMP.
007900     05  WS-FEC-MES                  PIC 99           COMP.
008000     05  WS-FEC-ANIO                 PIC 9(04)         COMP.
008100     05  WS-FEC-FORMATO-OK           PIC X             VALUE 'N'.
008200         88  FEC-FORMATO-ENCONTRADO       VALUE 'S'.
008250     05  FILLER                      PIC X(02).
008300
008400 01  WS-TABLA-DIAS-MES.
008450     05  WS-DIAS-MES OCCURS 12 TIMES PIC 99
008460                     VALUE ZERO.
008480     05  FILLER                      PIC X(02) VALUE SPACES.
008500
008700 01  WS-INDICES.
008800     05  WS-I                        PIC 9(02)         COMP.
008900     05  WS-DIAS-LIMITE               PIC 99            COMP.
008950     05  FILLER                      PIC X(02).
009000
009040 77  WS-FEC-DIA-D                    PIC 99.
009050 01  WS-DIVISION-AUX.
009060     05  WS-COCIENTE                 PIC 9(04)         COMP.
009070     05  WS-RESTO-4                  PIC 9(02)         COMP.
009080     05  WS-RESTO-100                PIC 9(02)         COMP.
009090     05  WS-RESTO-400                PIC 9(02)         COMP.
009095     05  FILLER                      PIC X(02).
009100 01  WS-SWITCHES-FIN                  PIC X(01).
009200*------------------------------------------------------------------
009300 LINKAGE SECTION.
009400 01  LK-VALIDAR-FECHA.
009500     05  LK-FEC-ENTRADA-I             PIC X(10).
009600     05  LK-FEC-SALIDA-O.
009700         10  LK-FEC-ISO-O             PIC X(10).
009800         10  LK-FEC-ANIO-O            PIC 9(04).
009900         10  LK-FEC-MES-O             PIC 9(02).
010000         10  LK-FEC-VALIDA-O          PIC X(01).
010100             88  LK-FECHA-VALIDA          VALUE 'S'.
010200             88  LK-FECHA-INVALIDA        VALUE 'N'.
010250         10  FILLER                   PIC X(02).
010300*------------------------------------------------------------------
010400 PROCEDURE DIVISION USING LK-VALIDAR-FECHA.
010500*------------------------------------------------------------------
010600     PERFORM 1000-VALIDAR-FECHA
010700        THRU 1000-VALIDAR-FECHA-FIN.
010800
010900     EXIT PROGRAM.
011000*------------------------------------------------------------------
011100 1000-VALIDAR-FECHA.
011200
011300     MOVE LK-FEC-ENTRADA-I     TO WS-FEC-CRUDA.
011400     MOVE 'N'                 TO WS-FEC-FORMATO-OK.
011500     INITIALIZE LK-FEC-SALIDA-O.
011600     SET LK-FECHA-INVALIDA    TO TRUE.
011650
011660     PERFORM 1050-CARGAR-DIAS-MES
011670        THRU 1050-CARGAR-DIAS-MES-FIN.
011700
011800     PERFORM 1100-PROBAR-MM-DD-AA
011900        THRU 1100-PROBAR-MM-DD-AA-FIN.
012000
012100     IF NOT FEC-FORMATO-ENCONTRADO
012200         PERFORM 1200-PROBAR-MM-BAR-DD-AA
012300            THRU 1200-PROBAR-MM-BAR-DD-AA-FIN
012400     END-IF.
012500
012600     IF NOT FEC-FORMATO-ENCONTRADO
012700         PERFORM 1300-PROBAR-AAAA-MM-DD
012800            THRU 1300-PROBAR-AAAA-MM-DD-FIN
012900     END-IF.
013000
013100     IF NOT FEC-FORMATO-ENCONTRADO
013200         PERFORM 1400-PROBAR-DD-MM-AAAA
013300            THRU 1400-PROBAR-DD-MM-AAAA-FIN
013400     END-IF.
013500
013600     IF NOT FEC-FORMATO-ENCONTRADO
013700         PERFORM 1500-PROBAR-MM-DD-AAAA
013800            THRU 1500-PROBAR-MM-DD-AAAA-FIN
013900     END-IF.
014000
014600 1000-VALIDAR-FECHA-FIN.
014700     EXIT.
014750*------------------------------------------------------------------
014760*    CARGA LA TABLA DE DIAS POR MES.  SE HACE POR MOVE INDIVIDUAL *
014770*    PORQUE UN GRUPO CON OCCURS NO ADMITE VALUE DE GRUPO.  CAP    *
014780*    -- VER TCK-0771.                                             *CAP930909
014790*------------------------------------------------------------------
014800 1050-CARGAR-DIAS-MES.
014810
014820     MOVE 31              TO WS-DIAS-MES (01).
014830     MOVE 28              TO WS-DIAS-MES (02).
014840     MOVE 31              TO WS-DIAS-MES (03).
014850     MOVE 30              TO WS-DIAS-MES (04).
014860     MOVE 31              TO WS-DIAS-MES (05).
014870     MOVE 30              TO WS-DIAS-MES (06).
014880     MOVE 31              TO WS-DIAS-MES (07).
014890     MOVE 31              TO WS-DIAS-MES (08).
014900     MOVE 30              TO WS-DIAS-MES (09).
014910     MOVE 31              TO WS-DIAS-MES (10).
014920     MOVE 30              TO WS-DIAS-MES (11).
014930     MOVE 31              TO WS-DIAS-MES (12).
014940
014950 1050-CARGAR-DIAS-MES-FIN.
014960     EXIT.
014970*------------------------------------------------------------------
014980*    MM-DD-AA  (SEPARADOR GUION, ANIO DE DOS DIGITOS)              *
014985*    TCK-1822: EXIGE WS-F1-RESTO EN BLANCO PARA QUE UNA FECHA DE *NMB120319
014987*    ANIO LARGO (MM-DD-AAAA) NO ENTRE ACA POR ERROR.             *NMB120319
014990*------------------------------------------------------------------
015100 1100-PROBAR-MM-DD-AA.
015200
015300     IF WS-F1-SEP-1 = '-' AND WS-F1-SEP-2 = '-'
015400        AND WS-F1-MES NUMERIC AND WS-F1-DIA NUMERIC
015500        AND WS-F1-ANIO-2D NUMERIC AND WS-F1-RESTO = SPACES
015600         MOVE WS-F1-MES      TO WS-FEC-MES
015700         MOVE WS-F1-DIA      TO WS-FEC-DIA
015800         COMPUTE WS-FEC-ANIO = 2000 + WS-F1-ANIO-2D
015850         PERFORM 1600-VALIDAR-CALENDARIO
015860            THRU 1600-VALIDAR-CALENDARIO-FIN
016000     END-IF.
016100
016200 1100-PROBAR-MM-DD-AA-FIN.
016300     EXIT.
016400*------------------------------------------------------------------
016500*    MM/DD/AA  (SEPARADOR BARRA, ANIO DE DOS DIGITOS)               *
016600*------------------------------------------------------------------
016700 1200-PROBAR-MM-BAR-DD-AA.
016800
016900     IF WS-F1-SEP-1 = '/' AND WS-F1-SEP-2 = '/'
017000        AND WS-F1-MES NUMERIC AND WS-F1-DIA NUMERIC
017100        AND WS-F1-ANIO-2D NUMERIC AND WS-F1-RESTO = SPACES
017200         MOVE WS-F1-MES      TO WS-FEC-MES
017300         MOVE WS-F1-DIA      TO WS-FEC-DIA
017400         COMPUTE WS-FEC-ANIO = 2000 + WS-F1-ANIO-2D
017450         PERFORM 1600-VALIDAR-CALENDARIO
017460            THRU 1600-VALIDAR-CALENDARIO-FIN
017600     END-IF.
017700
017800 1200-PROBAR-MM-BAR-DD-AA-FIN.
017900     EXIT.
018000*------------------------------------------------------------------
018100*    AAAA-MM-DD  (FORMATO ISO DE ORIGEN)                           *
018200*------------------------------------------------------------------
018300 1300-PROBAR-AAAA-MM-DD.
018400
018500     IF WS-F3-SEP-1 = '-' AND WS-F3-SEP-2 = '-'
018600        AND WS-F3-ANIO NUMERIC AND WS-F3-MES NUMERIC
018700        AND WS-F3-DIA NUMERIC
018800         MOVE WS-F3-MES      TO WS-FEC-MES
018900         MOVE WS-F3-DIA      TO WS-FEC-DIA
019000         MOVE WS-F3-ANIO     TO WS-FEC-ANIO
019050         PERFORM 1600-VALIDAR-CALENDARIO
019060            THRU 1600-VALIDAR-CALENDARIO-FIN
019200     END-IF.
019300
019400 1300-PROBAR-AAAA-MM-DD-FIN.
019500     EXIT.
019600*------------------------------------------------------------------
019700*    DD-MM-AAAA                                                    *
019800*------------------------------------------------------------------
019900 1400-PROBAR-DD-MM-AAAA.
020000
020100     IF WS-F45-SEP-1 = '-' AND WS-F45-SEP-2 = '-'
020200        AND WS-F45-P1 NUMERIC AND WS-F45-P2 NUMERIC
020300        AND WS-F45-P3 NUMERIC
020600         MOVE WS-F45-P2      TO WS-FEC-MES
020700         MOVE WS-F45-P1      TO WS-FEC-DIA
020800         MOVE WS-F45-P3      TO WS-FEC-ANIO
020850         PERFORM 1600-VALIDAR-CALENDARIO
020860            THRU 1600-VALIDAR-CALENDARIO-FIN
020900     END-IF.
021000
021100 1400-PROBAR-DD-MM-AAAA-FIN.
021200     EXIT.
021300*------------------------------------------------------------------
021400*    MM-DD-AAAA                                                    *
021500*------------------------------------------------------------------
021600 1500-PROBAR-MM-DD-AAAA.
021700
021800     IF WS-F45-SEP-1 = '-' AND WS-F45-SEP-2 = '-'
021900        AND WS-F45-P1 NUMERIC AND WS-F45-P2 NUMERIC
022000        AND WS-F45-P3 NUMERIC
022100         MOVE WS-F45-P1      TO WS-FEC-MES
022200         MOVE WS-F45-P2      TO WS-FEC-DIA
022300         MOVE WS-F45-P3      TO WS-FEC-ANIO
022350         PERFORM 1600-VALIDAR-CALENDARIO
022360            THRU 1600-VALIDAR-CALENDARIO-FIN
022500     END-IF.
022600
022700 1500-PROBAR-MM-DD-AAAA-FIN.
022800     EXIT.
022900*------------------------------------------------------------------
023000*    VALIDA RANGO DE MES/DIA Y AJUSTA FEBRERO EN ANIO BISIESTO.     *NMB910214
023100*------------------------------------------------------------------
023200 1600-VALIDAR-CALENDARIO.
023300
023400     IF WS-FEC-MES < 1 OR WS-FEC-MES > 12
023420         CONTINUE
023440     ELSE
023460         MOVE WS-DIAS-MES (WS-FEC-MES) TO WS-DIAS-LIMITE
023700
024000         DIVIDE WS-FEC-ANIO BY 4   GIVING WS-COCIENTE
024100                                   REMAINDER WS-RESTO-4
024200         DIVIDE WS-FEC-ANIO BY 100 GIVING WS-COCIENTE
024300                                   REMAINDER WS-RESTO-100
024400         DIVIDE WS-FEC-ANIO BY 400 GIVING WS-COCIENTE
024500                                   REMAINDER WS-RESTO-400
024600
024700         IF WS-FEC-MES = 2
024800            AND (   (WS-RESTO-4 = 0 AND WS-RESTO-100 NOT = 0)
024900                 OR WS-RESTO-400 = 0)
025000             MOVE 29                 TO WS-DIAS-LIMITE
025100         END-IF
025200
025300         IF WS-FEC-DIA < 1 OR WS-FEC-DIA > WS-DIAS-LIMITE
025320             CONTINUE
025340         ELSE
025650             MOVE 'S'                 TO WS-FEC-FORMATO-OK
025700             SET LK-FECHA-VALIDA      TO TRUE
025800             MOVE WS-FEC-ANIO         TO LK-FEC-ANIO-O
025900             MOVE WS-FEC-MES          TO LK-FEC-MES-O
026000             MOVE WS-FEC-DIA          TO WS-FEC-DIA-D
026100             STRING LK-FEC-ANIO-O       DELIMITED BY SIZE
026200                    '-'                 DELIMITED BY SIZE
026300                    LK-FEC-MES-O        DELIMITED BY SIZE
026400                    '-'                 DELIMITED BY SIZE
026500                    WS-FEC-DIA-D        DELIMITED BY SIZE
026600                    INTO LK-FEC-ISO-O
026620         END-IF
026640     END-IF.
026700
026800 1600-VALIDAR-CALENDARIO-FIN.
026900     EXIT.
027000*------------------------------------------------------------------
027100 END PROGRAM ORDDAT01.
