000100******************************************************************
000200*    ORDSTD01  --  STANDARD ORDER RECORD (BRONZE/SILVER/GOLD)    *
000300*    COMMON LAYOUT WRITTEN BY ORDBRZ01, READ/REWRITTEN BY        *
000400*    ORDSLV01, COMBINED AND SORTED BY ORDGLD01, AND READ BY      *
000500*    ORDSUM01 FOR THE OVERALL SUMMARY.  136 BYTES, SIN RESERVA   *
000550*    (EL INSTRUCTIVO DEL AREA FIJA EL ANCHO EN 136 EXACTOS).     *
000700******************************************************************
000800 01  WS-PEDIDO-ESTANDAR.
000900     05  WS-STD-FECHA                    PIC X(10).
001000     05  WS-STD-FUENTE                    PIC X(20).
001100     05  WS-STD-ID-PEDIDO                 PIC X(20).
001200     05  WS-STD-ESTADO                    PIC X(30).
001300     05  WS-STD-ESTADO-NORM                PIC X(10).
001400     05  WS-STD-MOTIVO-CANCEL              PIC X(40).
001500     05  WS-STD-ANIO                        PIC 9(04).
001600     05  WS-STD-MES                         PIC 9(02).
