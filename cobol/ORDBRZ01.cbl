000100******************************************************************
000200*    PROGRAM-ID. ORDBRZ01.                                       *
000300*    AUTHOR.     N. M. BERGE.                                    *
000400*    INSTALLATION. DEPTO. SISTEMAS - CENTRO DE COMPUTOS.         *
000500*    DATE-WRITTEN.  22/08/89.                                    *
000600*    DATE-COMPILED.                                              *
000700*    SECURITY.   CONFIDENCIAL - USO INTERNO EXCLUSIVO.           *
000800*------------------------------------------------------------------
000900*    PROPOSITO:                                                  *
001000*    PASO "BRONCE" DE LA CARGA DE PEDIDOS.  POR CADA CANAL DE     *
001100*    VENTA (SHOPEE O UNO DE LOS SITIOS WEBSITE) LEE EL EXTRACTO   *
001200*    CRUDO, VALIDA/CONVIERTE LA FECHA (CALL ORDDAT01), APLICA EL  *
001300*    MAPEO DE COLUMNAS DEL SITIO WEB CUANDO CORRESPONDE, SELLA    *
001400*    FUENTE/ANIO/MES Y GRABA EL ARCHIVO BRONCE.  LOS REGISTROS    *
001500*    SIN FECHA VALIDA NO SE GRABAN.  EL ARCHIVO DE ENTRADA PUEDE  *
001600*    VENIR CONCATENADO POR JCL (VARIOS EXTRACTOS DE UN MISMO      *
001700*    CANAL BAJO UN SOLO DD, EN ORDEN DE NOMBRE); EL PROGRAMA SOLO *
001800*    VE UN FLUJO CONTINUO DE REGISTROS.                           *
001900*------------------------------------------------------------------
002000*    HISTORIAL DE CAMBIOS                                        *
002100*    FECHA      PROGRAMADOR  PETICION   DESCRIPCION               *
002200*    --------   -----------  --------   -------------------------*
002300*    22/08/89   NMB          S/N        VERSION INICIAL (CARGA    *
002400*                            GENERICA DE EXTRACTOS DE TERCEROS    *
002500*                            A LAYOUT ESTANDAR, PARTICIONADA POR  *
002600*                            ANIO/MES).                           *
002700*    18/01/99   SCU          Y2K-0009   REVISION Y2K.  ANIO DE    *SCU990118
002800*                            4 DIGITOS YA EN EL LAYOUT ESTANDAR.  *SCU990118
002900*                            SIN HALLAZGOS.                       *SCU990118
003000*    26/03/03   RGB          TCK-1120   REUTILIZADA PARA LOS      *RGB030326
003100*                            EXTRACTOS DE PEDIDOS DE LOS CANALES  *RGB030326
003200*                            DE VENTA ON LINE (SHOPEE Y SITIOS    *RGB030326
003300*                            WEBSITE).  AGREGA MAPEO DE COLUMNAS  *RGB030326
003400*                            DE LOS SITIOS WEBSITE Y EL CALL A    *RGB030326
003500*                            ORDDAT01 PARA LA FECHA DEL PEDIDO.   *RGB030326
003600*    14/07/09   CAP          TCK-1602   ARCHIVO DE ENTRADA Y DE   *CAP090714
003700*                            SALIDA POR NOMBRE DINAMICO (ANTES    *CAP090714
003800*                            FIJOS) PARA QUE UNA SOLA COPIA DEL   *CAP090714
003900*                            PROGRAMA ATIENDA LOS 4 CANALES.      *CAP090714
003950*    09/09/11   SCU          TCK-1803   DISPLAY DE DEPURACION DEL *SCU110909
003960*                            AREA DE LINKAGE RECIBIDA, PARA       *SCU110909
003970*                            SEGUIR LOS RECLAMOS DE TOTALES       *SCU110909
003980*                            ENTRE ORDPIPE1 Y ESTE PASO.          *SCU110909
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID. ORDBRZ01.
004300 AUTHOR. N. M. BERGE.
004400 INSTALLATION. DEPTO. SISTEMAS - CENTRO DE COMPUTOS.
004500 DATE-WRITTEN. 22/08/89.
004600 DATE-COMPILED.
004700 SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO.
004800*------------------------------------------------------------------
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 IS SW-DEPURACION.
005400*------------------------------------------------------------------
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT ENT-PEDIDO-CRUDO
005900         ASSIGN TO WS-NOM-ARCH-CRUDO
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-PEDIDO-CRUDO.
006200
006300     SELECT SAL-PEDIDO-BRONCE
006400         ASSIGN TO WS-NOM-ARCH-BRONCE
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS FS-PEDIDO-BRONCE.
006700*------------------------------------------------------------------
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD ENT-PEDIDO-CRUDO.
007200     COPY ORDRAW01.
007300
007400 FD SAL-PEDIDO-BRONCE.
007500     COPY ORDSTD01.
007600*------------------------------------------------------------------
007700 WORKING-STORAGE SECTION.
007800*------------------------------------------------------------------
007900*    NOMBRES DE ARCHIVO DINAMICOS (VER CAP090714) Y FILE STATUS.   *
008000*------------------------------------------------------------------
008100 77  WS-NOM-ARCH-CRUDO               PIC X(40).
008200 77  WS-NOM-ARCH-BRONCE              PIC X(40).
008300
008400 01  FS-STATUS.
008500     05  FS-PEDIDO-CRUDO             PIC X(02).
008600         88  FS-CRUDO-OK                 VALUE '00'.
008700         88  FS-CRUDO-EOF                VALUE '10'.
008800         88  FS-CRUDO-NFD                VALUE '35'.
008900     05  FS-PEDIDO-BRONCE            PIC X(02).
009000         88  FS-BRONCE-OK                VALUE '00'.
009100     05  FILLER                      PIC X(02).
009200*------------------------------------------------------------------
009300*    AREA PARA EL CALL A ORDDAT01 (MISMA FORMA QUE SU LINKAGE).    *
009400*------------------------------------------------------------------
009500 01  WS-AREA-VALIDAR-FECHA.
009600     05  WS-AVF-ENTRADA              PIC X(10).
009700     05  WS-AVF-SALIDA.
009800         10  WS-AVF-ISO              PIC X(10).
009900         10  WS-AVF-ANIO             PIC 9(04).
010000         10  WS-AVF-MES              PIC 9(02).
010100         10  WS-AVF-VALIDA           PIC X(01).
010200             88  AVF-FECHA-VALIDA        VALUE 'S'.
010300         10  FILLER                  PIC X(02).
010400
010500 01  WS-AVF-SALIDA-DEBUG REDEFINES WS-AVF-SALIDA.
010600     05  FILLER                      PIC X(19).
010700*------------------------------------------------------------------
010800*    CONTADORES DE LA CORRIDA, DEVUELTOS AL INVOCANTE POR         *
010900*    LK-BRZ-TOTAL-O.                                              *
011000*------------------------------------------------------------------
011100 01  WS-CONTADORES-BRONCE.
011200     05  WS-CNT-LEIDOS               PIC 9(07)        COMP.
011300     05  WS-CNT-GRABADOS             PIC 9(07)        COMP.
011400     05  WS-CNT-DESCARTADOS          PIC 9(07)        COMP.
011500
011600 01  WS-CONTADORES-REPORTE REDEFINES WS-CONTADORES-BRONCE.
011700     05  FILLER                      PIC X(12).
011800*------------------------------------------------------------------
011900 LINKAGE SECTION.
012000 01  LK-BRONCE-PEDIDOS.
012100     05  LK-BRZ-FUENTE-I             PIC X(20).
012200     05  LK-BRZ-ORIGEN-WEB-I         PIC X(01).
012300         88  LK-BRZ-ES-WEBSITE           VALUE 'S'.
012400     05  LK-BRZ-ARCH-CRUDO-I         PIC X(40).
012500     05  LK-BRZ-ARCH-BRONCE-I        PIC X(40).
012600     05  LK-BRZ-TOTAL-O              PIC 9(07)        COMP.
012700     05  FILLER                      PIC X(02).
012705*------------------------------------------------------------------
012710*    09/09/11 SCU TCK-1803 VISTA DE DEPURACION DEL AREA DE LINKAGE *
012715*    RECIBIDA DEL INVOCANTE, EN UN SOLO RENGLON PARA EL DISPLAY.   *
012720*------------------------------------------------------------------
012725 01  LK-BRONCE-PEDIDOS-DEBUG REDEFINES LK-BRONCE-PEDIDOS.
012730     05  FILLER                      PIC X(107).
012800*------------------------------------------------------------------
012900 PROCEDURE DIVISION USING LK-BRONCE-PEDIDOS.
013000*------------------------------------------------------------------
013100     PERFORM 1000-INICIAR-PROGRAMA
013200        THRU 1000-INICIAR-PROGRAMA-FIN.
013300
013400     PERFORM 2000-PROCESAR-PROGRAMA
013500        THRU 2000-PROCESAR-PROGRAMA-FIN
013600        UNTIL FS-CRUDO-EOF.
013700
013800     PERFORM 3000-FINALIZAR-PROGRAMA
013900        THRU 3000-FINALIZAR-PROGRAMA-FIN.
014000
014100     MOVE WS-CNT-GRABADOS      TO LK-BRZ-TOTAL-O.
014200
014300     EXIT PROGRAM.
014400*------------------------------------------------------------------
014500 1000-INICIAR-PROGRAMA.
014600
014700     MOVE LK-BRZ-ARCH-CRUDO-I   TO WS-NOM-ARCH-CRUDO.
014800     MOVE LK-BRZ-ARCH-BRONCE-I  TO WS-NOM-ARCH-BRONCE.
014900     INITIALIZE WS-CONTADORES-BRONCE.
015000
015020     IF SW-DEPURACION
015040         DISPLAY 'ORDBRZ01 - LINKAGE RECIBIDO: '
015060                  LK-BRONCE-PEDIDOS-DEBUG
015080     END-IF.
015100     PERFORM 1100-ABRIR-ARCHIVOS
015200        THRU 1100-ABRIR-ARCHIVOS-FIN.
015300
015400 1000-INICIAR-PROGRAMA-FIN.
015500     EXIT.
015600*------------------------------------------------------------------
015700 1100-ABRIR-ARCHIVOS.
015800
015900     OPEN INPUT ENT-PEDIDO-CRUDO.
016000
016100     EVALUATE TRUE
016200         WHEN FS-CRUDO-OK
016300             CONTINUE
016400         WHEN FS-CRUDO-NFD
016500             DISPLAY 'ORDBRZ01 - NO SE ENCUENTRA EL EXTRACTO: '
016600                      WS-NOM-ARCH-CRUDO
016700             STOP RUN
016800         WHEN OTHER
016900             DISPLAY 'ORDBRZ01 - ERROR AL ABRIR ARCH CRUDO: '
017000                      FS-PEDIDO-CRUDO
017100             STOP RUN
017200     END-EVALUATE.
017300
017400     OPEN OUTPUT SAL-PEDIDO-BRONCE.
017500
017600     IF NOT FS-BRONCE-OK
017700         DISPLAY 'ORDBRZ01 - ERROR AL ABRIR ARCH BRONCE: '
017800                  FS-PEDIDO-BRONCE
017900         STOP RUN
018000     END-IF.
018100
018200 1100-ABRIR-ARCHIVOS-FIN.
018300     EXIT.
018400*------------------------------------------------------------------
018500 2000-PROCESAR-PROGRAMA.
018600
018700     PERFORM 2200-LEER-CRUDO
018800        THRU 2200-LEER-CRUDO-FIN.
018900
019000     IF NOT FS-CRUDO-EOF
019100         ADD 1                   TO WS-CNT-LEIDOS
019200
019300         PERFORM 2300-PARSEAR-FECHA
019400            THRU 2300-PARSEAR-FECHA-FIN
019500
019600         IF AVF-FECHA-VALIDA
019700             PERFORM 2400-MAPEAR-COLUMNAS
019800                THRU 2400-MAPEAR-COLUMNAS-FIN
019900
020000             PERFORM 2600-GRABAR-BRONCE
020100                THRU 2600-GRABAR-BRONCE-FIN
020200         ELSE
020300             ADD 1               TO WS-CNT-DESCARTADOS
020400         END-IF
020500     END-IF.
020600
020700 2000-PROCESAR-PROGRAMA-FIN.
020800     EXIT.
020900*------------------------------------------------------------------
021000 2200-LEER-CRUDO.
021100
021200     READ ENT-PEDIDO-CRUDO.
021300
021400     EVALUATE TRUE
021500         WHEN FS-CRUDO-OK
021600             CONTINUE
021700         WHEN FS-CRUDO-EOF
021800             CONTINUE
021900         WHEN OTHER
022000             DISPLAY 'ORDBRZ01 - ERROR AL LEER ARCH CRUDO: '
022100                      FS-PEDIDO-CRUDO
022200             STOP RUN
022300     END-EVALUATE.
022400
022500 2200-LEER-CRUDO-FIN.
022600     EXIT.
022700*------------------------------------------------------------------
022800*    LA FECHA CRUDA TRAE HASTA 5 FORMATOS POSIBLES (VER ORDDAT01). *
022900*------------------------------------------------------------------
023000 2300-PARSEAR-FECHA.
023100
023200     MOVE WS-RAW-FECHA          TO WS-AVF-ENTRADA.
023300
023400     CALL 'ORDDAT01' USING WS-AREA-VALIDAR-FECHA.
023500
023600 2300-PARSEAR-FECHA-FIN.
023700     EXIT.
023800*------------------------------------------------------------------
023900*    MAPEO DE COLUMNAS DE LOS EXTRACTOS WEBSITE (ORDER DATE/ORDER *
024000*    NO/ORDER STATUS/CANCEL REASON).  EN ESTE LAYOUT DE ANCHO     *
024100*    FIJO LAS CUATRO COLUMNAS CAEN EN LA MISMA POSICION QUE LAS DE*
024200*    SHOPEE, POR LO QUE EL MOVE ES A SI MISMO; SE DEJA EXPLICITO  *
024300*    PARA QUE EL MAPEO QUEDE DOCUMENTADO EN CODIGO Y NO SOLO EN EL*
024400*    INSTRUCTIVO DEL AREA.  RGB030326.                            *
024500*------------------------------------------------------------------
024600 2400-MAPEAR-COLUMNAS.
024700
024800     IF LK-BRZ-ES-WEBSITE
024900         MOVE WS-RAW-WEB-ORDER-NO      TO WS-RAW-ID-PEDIDO
025000         MOVE WS-RAW-WEB-ORDER-DATE    TO WS-RAW-FECHA
025100         MOVE WS-RAW-WEB-ORDER-STATUS  TO WS-RAW-ESTADO
025200         MOVE WS-RAW-WEB-CANCEL-REASON TO WS-RAW-MOTIVO-CANCEL
025300     END-IF.
025400
025500 2400-MAPEAR-COLUMNAS-FIN.
025600     EXIT.
025700*------------------------------------------------------------------
025800 2600-GRABAR-BRONCE.
025900
026000     INITIALIZE WS-PEDIDO-ESTANDAR.
026100
026200     MOVE WS-AVF-ISO             TO WS-STD-FECHA.
026300     MOVE LK-BRZ-FUENTE-I        TO WS-STD-FUENTE.
026400     MOVE WS-RAW-ID-PEDIDO       TO WS-STD-ID-PEDIDO.
026500     MOVE WS-RAW-ESTADO          TO WS-STD-ESTADO.
026600     MOVE WS-RAW-MOTIVO-CANCEL   TO WS-STD-MOTIVO-CANCEL.
026700     MOVE WS-AVF-ANIO            TO WS-STD-ANIO.
026800     MOVE WS-AVF-MES             TO WS-STD-MES.
026900
027000     WRITE WS-PEDIDO-ESTANDAR.
027100
027200     ADD 1                       TO WS-CNT-GRABADOS.
027300
027400     IF SW-DEPURACION
027500         DISPLAY 'ORDBRZ01 - BRONCE GRABADO: ' WS-PEDIDO-ESTANDAR
027600     END-IF.
027700
027800 2600-GRABAR-BRONCE-FIN.
027900     EXIT.
028000*------------------------------------------------------------------
028100 3000-FINALIZAR-PROGRAMA.
028200
028300     CLOSE ENT-PEDIDO-CRUDO
028400           SAL-PEDIDO-BRONCE.
028500
028600     DISPLAY 'ORDBRZ01 - FUENTE ' LK-BRZ-FUENTE-I
028700              ' LEIDOS: ' WS-CNT-LEIDOS
028800              ' GRABADOS: ' WS-CNT-GRABADOS
028900              ' DESCARTADOS: ' WS-CNT-DESCARTADOS.
029000
029100 3000-FINALIZAR-PROGRAMA-FIN.
029200     EXIT.
029300*------------------------------------------------------------------
029400 END PROGRAM ORDBRZ01.
