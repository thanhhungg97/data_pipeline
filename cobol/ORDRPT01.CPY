000100******************************************************************
000200*    ORDRPT01  --  PRINT-LINE LAYOUTS FOR THE THREE BATCH        *
000300*    REPORTS.  EACH 01-LEVEL IS MOVED WHOLE INTO THE OWNING      *
000400*    PROGRAM'S FD RECORD AND WRITTEN, THE SAME WAY ARQLIST1.CPY  *
000500*    WAS USED FOR THE PRINT LINES ON THE OLD ARQSAL01 PROGRAM.   *
000600******************************************************************
000700*--------------------------------------------------------------- *
000800*    RUN SUMMARY  (ORDPIPE1, U4)                                 *
000900*--------------------------------------------------------------- *
001000 01  WS-RUN-ENCABEZADO.
001100     10  FILLER                      PIC X(20) VALUE
001200             'FUENTE'.
001300     10  FILLER                      PIC X(12) VALUE
001400             'BRONCE'.
001500     10  FILLER                      PIC X(12) VALUE
001600             'PLATA'.
001700     10  FILLER                      PIC X(10) VALUE SPACES.
001800
001900 01  WS-RUN-DETALLE.
002000     10  WS-RUN-FUENTE               PIC X(20).
002100     10  WS-RUN-TOTAL-BRONCE         PIC ZZZ,ZZZ,ZZ9.
002200     10  FILLER                      PIC X(03) VALUE SPACES.
002300     10  WS-RUN-TOTAL-PLATA          PIC ZZZ,ZZZ,ZZ9.
002400     10  FILLER                      PIC X(17) VALUE SPACES.
002500
002600 01  WS-RUN-TOTAL-ORO.
002700     10  FILLER                      PIC X(20) VALUE
002800             'ORO COMBINADO'.
002900     10  WS-RUN-TOTAL-COMBINADO      PIC ZZZ,ZZZ,ZZ9.
003000     10  FILLER                      PIC X(32) VALUE SPACES.
003100
003200*--------------------------------------------------------------- *
003300*    LISTADO DE METRICAS MENSUALES  (ORDGLD01, U3)               *
003400*--------------------------------------------------------------- *
003500 01  WS-MLS-ENCABEZADO.
003600     10  FILLER                      PIC X(12) VALUE 'FUENTE'.
003700     10  FILLER                      PIC X(06) VALUE 'ANIO'.
003800     10  FILLER                      PIC X(05) VALUE 'MES'.
003900     10  FILLER                      PIC X(09) VALUE 'TOTAL'.
004000     10  FILLER                      PIC X(09) VALUE 'ENTREG'.
004100     10  FILLER                      PIC X(09) VALUE 'CANCEL'.
004200     10  FILLER                      PIC X(09) VALUE 'DEVUEL'.
004300     10  FILLER                      PIC X(09) VALUE 'FALLI'.
004400     10  FILLER                      PIC X(08) VALUE '%ENTR'.
004500     10  FILLER                      PIC X(08) VALUE '%CANC'.
004600
004700 01  WS-MLS-DETALLE.
004800     10  WS-MLS-FUENTE               PIC X(12).
004900     10  WS-MLS-ANIO                 PIC 9(04).
005000     10  FILLER                      PIC X(02) VALUE SPACES.
005100     10  WS-MLS-MES                  PIC 99.
005200     10  FILLER                      PIC X(03) VALUE SPACES.
005300     10  WS-MLS-TOTAL                PIC ZZZ,ZZ9.
005400     10  FILLER                      PIC X(02) VALUE SPACES.
005500     10  WS-MLS-ENTREGADOS           PIC ZZZ,ZZ9.
005600     10  FILLER                      PIC X(02) VALUE SPACES.
005700     10  WS-MLS-CANCELADOS           PIC ZZZ,ZZ9.
005800     10  FILLER                      PIC X(02) VALUE SPACES.
005900     10  WS-MLS-DEVUELTOS            PIC ZZZ,ZZ9.
006000     10  FILLER                      PIC X(02) VALUE SPACES.
006100     10  WS-MLS-FALLIDOS             PIC ZZZ,ZZ9.
006200     10  FILLER                      PIC X(02) VALUE SPACES.
006300     10  WS-MLS-TASA-ENTREGA         PIC ZZ9.9.
006400     10  FILLER                      PIC X(02) VALUE SPACES.
006500     10  WS-MLS-TASA-CANCEL          PIC ZZ9.9.
006600
006700*--------------------------------------------------------------- *
006800*    RESUMEN GENERAL  (ORDSUM01, U5)                             *
006900*--------------------------------------------------------------- *
007000 01  WS-OVW-SEPARADOR                PIC X(72) VALUE ALL '-'.
007100
007200 01  WS-OVW-ENCABEZADO.
007300     10  FILLER                      PIC X(16) VALUE
007400             'TOTAL PEDIDOS: '.
007500     10  WS-OVW-TOTAL                PIC ZZZ,ZZZ,ZZ9.
007600     10  FILLER                      PIC X(10) VALUE
007700             '  DESDE: '.
007800     10  WS-OVW-FECHA-MIN            PIC X(10).
007900     10  FILLER                      PIC X(08) VALUE
008000             '  HASTA: '.
008100     10  WS-OVW-FECHA-MAX            PIC X(10).
008200     10  FILLER                      PIC X(06) VALUE SPACES.
008300
008400 01  WS-OVW-LINEA-ESTADO.
008500     10  WS-OVW-ESTADO-ROT           PIC X(12).
008600     10  FILLER                      PIC X(02) VALUE SPACES.
008700     10  WS-OVW-ESTADO-CTD           PIC ZZZ,ZZZ,ZZ9.
008800     10  FILLER                      PIC X(04) VALUE SPACES.
008900     10  WS-OVW-ESTADO-TASA          PIC ZZ9.9.
009000     10  FILLER                      PIC X(01) VALUE '%'.
009100     10  FILLER                      PIC X(39) VALUE SPACES.
009200
009300 01  WS-OVW-ENCAB-MOTIVOS.
009400     10  FILLER                      PIC X(44) VALUE
009500             'TOP 10 MOTIVOS DE CANCELACION'.
009600     10  FILLER                      PIC X(28) VALUE SPACES.
009700
009800 01  WS-OVW-LINEA-MOTIVO.
009900     10  WS-OVW-MOTIVO-TEXTO         PIC X(40).
010000     10  FILLER                      PIC X(02) VALUE SPACES.
010100     10  WS-OVW-MOTIVO-CTD           PIC ZZZ,ZZ9.
010200     10  FILLER                      PIC X(23) VALUE SPACES.
