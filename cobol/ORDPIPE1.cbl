000100******************************************************************
000200*    PROGRAM-ID. ORDPIPE1.                                       *
000300*    AUTHOR.     N. M. BERGE.                                    *
000400*    INSTALLATION. DEPTO. SISTEMAS - CENTRO DE COMPUTOS.         *
000500*    DATE-WRITTEN.  03/02/87.                                    *
000600*    DATE-COMPILED.                                              *
000700*    SECURITY.   CONFIDENCIAL - USO INTERNO EXCLUSIVO.           *
000800*------------------------------------------------------------------
000900*    PROPOSITO:                                                  *
001000*    PROGRAMA PRINCIPAL DE LA CORRIDA NOCTURNA DE PEDIDOS.       *
001100*    PARA CADA UNO DE LOS 4 CANALES CONFIGURADOS (SHOPEE Y LOS    *
001200*    TRES SITIOS WEBSITE) LLAMA A ORDBRZ01 (CARGA BRONCE) Y LUEGO *
001300*    A ORDSLV01 (CARGA PLATA).  TERMINADOS LOS 4 CANALES LLAMA A  *
001400*    ORDGLD01 (COMBINA EN ORO Y SACA METRICAS) Y A ORDSUM01       *
001500*    (RESUMEN GENERAL DE LA CORRIDA).  POR ULTIMO IMPRIME EL      *
001600*    RESUMEN DE CORRIDA (CANTIDAD POR FUENTE Y TOTAL COMBINADO).  *
001700*------------------------------------------------------------------
001800*    HISTORIAL DE CAMBIOS                                        *
001900*    FECHA      PROGRAMADOR  PETICION   DESCRIPCION               *
002000*    --------   -----------  --------   -------------------------*
002100*    03/02/87   NMB          TCK-0055   VERSION INICIAL - 2 CANA-*NMB870203
002200*                            LES (SHOPEE Y WEBSITE).              *NMB870203
002300*    11/09/91   NMB          TCK-0410   SE AGREGAN LOS CANALES   *NMB910911
002400*                            WEBSITE_COLUMBIA Y                  *NMB910911
002500*                            WEBSITE_UNDERARMOUR (4 EN TOTAL).    *NMB910911
002600*    18/01/99   NMB          TCK-0980   REVISION Y2K - SIN        *NMB990118
002700*                            HALLAZGOS (NO SE GUARDAN FECHAS DE   *NMB990118
002800*                            2 DIGITOS EN ESTE PROGRAMA).         *NMB990118
002900*    26/03/03   RGB          TCK-1120   SE AGREGA EL LLAMADO A    *RGB030326
003000*                            ORDGLD01 AL FINAL DE LA CORRIDA.     *RGB030326
003100*    14/05/91   SCU          TCK-0410   SE AGREGA EL LLAMADO A    *SCU910514
003200*                            ORDSUM01 (RESUMEN GENERAL) DESPUES   *SCU910514
003300*                            DE ORDGLD01.                         *SCU910514
003400*    14/07/09   CAP          TCK-1602   SE CORTA SIN PROCESAR SI  *CAP090714
003500*                            NINGUNA FUENTE TRAJO REGISTROS       *CAP090714
003600*                            (CORRIDA SIN ARCHIVOS DE ENTRADA).   *CAP090714
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. ORDPIPE1.
004000 AUTHOR. N. M. BERGE.
004100 INSTALLATION. DEPTO. SISTEMAS - CENTRO DE COMPUTOS.
004200 DATE-WRITTEN. 03/02/87.
004300 DATE-COMPILED.
004400 SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO.
004500*------------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 IS SW-DEPURACION.
005100*------------------------------------------------------------------
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     SELECT SAL-RESUMEN-CORRIDA
005600         ASSIGN TO 'RESUMEN-CORRIDA'
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS FS-CORRIDA.
005900*------------------------------------------------------------------
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 FD SAL-RESUMEN-CORRIDA.
006400 01  WS-SAL-CORRIDA                  PIC X(63).
006500*------------------------------------------------------------------
006600 WORKING-STORAGE SECTION.
006700*------------------------------------------------------------------
006800*    TABLA DE LAS 4 FUENTES CONFIGURADAS PARA LA CORRIDA Y LOS     *
006900*    NOMBRES DE ARCHIVO QUE SE LE PASAN A CADA SUBPROGRAMA (VER    *
007000*    CAP090714 EN ORDBRZ01/ORDSLV01/ORDGLD01 - NOMBRES POR          *
007100*    PARAMETRO, NUNCA FIJOS DENTRO DEL SUBPROGRAMA).                *
007150*------------------------------------------------------------------
007170 77  WS-CANT-FUENTES                 PIC 9(01)        COMP
007180                                     VALUE 4.
007200*------------------------------------------------------------------
007300 01  WS-TABLA-FUENTES.
007400     05  WS-FILA-FUENTE OCCURS 4 TIMES
007500                        INDEXED BY WS-X-FTE.
007600         10  WS-FTE-NOMBRE           PIC X(20).
007700         10  WS-FTE-ES-WEB           PIC X(01).
007800             88  FTE-ES-WEBSITE          VALUE 'S'.
007900         10  WS-FTE-ES-SHOPEE        PIC X(01).
008000             88  FTE-ES-SHOPEE           VALUE 'S'.
008100         10  WS-FTE-ARCH-CRUDO       PIC X(40).
008200         10  WS-FTE-ARCH-BRONCE      PIC X(40).
008300         10  WS-FTE-ARCH-PLATA       PIC X(40).
008400         10  WS-FTE-TOTAL-BRONCE     PIC 9(07)        COMP.
008500         10  WS-FTE-TOTAL-PLATA      PIC 9(07)        COMP.
008600*------------------------------------------------------------------
008700*    NOMBRES DE ARCHIVO FIJOS DE LA ETAPA ORO Y DEL RESUMEN        *
008800*    GENERAL (NO HAY UN CANAL POR CADA UNO, SE USA UN SOLO         *
008900*    ARCHIVO PARA TODA LA CORRIDA).                                *
009000*------------------------------------------------------------------
009100 01  WS-NOMBRES-ORO.
009200     05  WS-NOM-ARCH-ORO             PIC X(40)        VALUE
009300             'PEDIDO-ORO'.
009400     05  WS-NOM-ARCH-METRICAS        PIC X(40)        VALUE
009500             'METRICA-MENSUAL'.
009600     05  WS-NOM-ARCH-MOTIVOS         PIC X(40)        VALUE
009700             'MOTIVO-CANCELACION'.
009800     05  WS-NOM-ARCH-LISTADO         PIC X(40)        VALUE
009900             'LISTADO-METRICAS'.
010000     05  WS-NOM-ARCH-RESUMEN         PIC X(40)        VALUE
010100             'RESUMEN-GENERAL'.
010120*------------------------------------------------------------------
010140*    09/09/11 SCU TCK-1803 VISTA DE DEPURACION PARA VOLCAR LOS     *
010150*    NOMBRES DE LOS ARCHIVOS DE LA ETAPA ORO EN UN SOLO RENGLON.   *
010160*------------------------------------------------------------------
010180 01  WS-NOMBRES-ORO-DEBUG REDEFINES WS-NOMBRES-ORO.
010190     05  FILLER                      PIC X(200).
010200
010300 01  FS-STATUS.
010400     05  FS-CORRIDA                  PIC X(02).
010500         88  FS-CORRIDA-OK               VALUE '00'.
010600     05  FILLER                      PIC X(02).
010610*------------------------------------------------------------------
010620*    09/09/11 SCU TCK-1803 VISTA DE DEPURACION DEL ESTADO DE E/S   *
010630*    DEL ARCHIVO DE RESUMEN DE LA CORRIDA.                         *
010640*------------------------------------------------------------------
010650 01  FS-STATUS-DEBUG REDEFINES FS-STATUS.
010660     05  FILLER                      PIC X(04).
010700*------------------------------------------------------------------
010800*    CONTADORES GENERALES DE LA CORRIDA.                          *
010900*------------------------------------------------------------------
011000 01  WS-CONTADORES-CORRIDA.
011100     05  WS-CNT-BRONCE-TOTAL         PIC 9(08)        COMP.
011200     05  WS-CNT-ORO-TOTAL            PIC 9(07)        COMP.
011300
011400 01  WS-CONTADORES-REPORTE REDEFINES WS-CONTADORES-CORRIDA.
011500     05  FILLER                      PIC X(11).
011600*------------------------------------------------------------------
011700*    AREA DE INTERCAMBIO CON LOS SUBPROGRAMAS (UNA POR             *
011800*    SUBPROGRAMA, IGUAL A LA LINKAGE QUE CADA UNO DECLARA).        *
011900*------------------------------------------------------------------
012000 01  LK-BRONCE-PEDIDOS.
012100     05  LK-BRZ-FUENTE-I             PIC X(20).
012200     05  LK-BRZ-ORIGEN-WEB-I         PIC X(01).
012300     05  LK-BRZ-ARCH-CRUDO-I         PIC X(40).
012400     05  LK-BRZ-ARCH-BRONCE-I        PIC X(40).
012500     05  LK-BRZ-TOTAL-O              PIC 9(07)        COMP.
012600     05  FILLER                      PIC X(02).
012700
012800 01  LK-PLATA-PEDIDOS.
012900     05  LK-SLV-FUENTE-I             PIC X(20).
013000     05  LK-SLV-ORIGEN-SHOPEE-I      PIC X(01).
013100     05  LK-SLV-ARCH-BRONCE-I        PIC X(40).
013200     05  LK-SLV-ARCH-PLATA-I         PIC X(40).
013300     05  LK-SLV-TOTAL-O              PIC 9(07)        COMP.
013400     05  FILLER                      PIC X(02).
013500
013600 01  LK-ORO-PEDIDOS.
013700     05  LK-ORO-FUENTES OCCURS 4 TIMES.
013800         10  LK-ORO-NOMBRE-FUENTE-I  PIC X(20).
013900         10  LK-ORO-ARCH-PLATA-I     PIC X(40).
014000         10  LK-ORO-TOTAL-PLATA-O    PIC 9(07)        COMP.
014100     05  LK-ORO-ARCH-ORO-I           PIC X(40).
014200     05  LK-ORO-ARCH-METRICAS-I      PIC X(40).
014300     05  LK-ORO-ARCH-MOTIVOS-I       PIC X(40).
014400     05  LK-ORO-ARCH-LISTADO-I       PIC X(40).
014500     05  LK-ORO-TOTAL-ORO-O          PIC 9(07)        COMP.
014600     05  FILLER                      PIC X(02).
014700
014800 01  LK-SUM-PEDIDOS.
014900     05  LK-SUM-ARCH-ORO-I           PIC X(40).
015000     05  LK-SUM-ARCH-MOTIVOS-I       PIC X(40).
015100     05  LK-SUM-ARCH-RESUMEN-I       PIC X(40).
015200     05  LK-SUM-TOTAL-O              PIC 9(07)        COMP.
015300     05  FILLER                      PIC X(02).
015400*------------------------------------------------------------------
015500 PROCEDURE DIVISION.
015600*------------------------------------------------------------------
015700     PERFORM 1000-INICIAR-PROGRAMA
015800        THRU 1000-INICIAR-PROGRAMA-FIN.
015900
016000     SET WS-X-FTE                    TO 1.
016100
016200     PERFORM 2100-PROCESAR-UNA-FUENTE
016300        THRU 2100-PROCESAR-UNA-FUENTE-FIN
016400        UNTIL WS-X-FTE > WS-CANT-FUENTES.
016500
016600     IF WS-CNT-BRONCE-TOTAL = 0
016700         DISPLAY 'ORDPIPE1 - NO SE ENCONTRARON FUENTES NI '
016800                 'ARCHIVOS DE ENTRADA PARA LA CORRIDA'
016900         STOP RUN
017000     END-IF.
017100
017200     PERFORM 2800-EJECUTAR-ORO
017300        THRU 2800-EJECUTAR-ORO-FIN.
017400
017500     PERFORM 2900-EJECUTAR-RESUMEN
017600        THRU 2900-EJECUTAR-RESUMEN-FIN.
017700
017800     PERFORM 3000-LISTAR-RESUMEN-CORRIDA
017900        THRU 3000-LISTAR-RESUMEN-CORRIDA-FIN.
018000
018100     IF SW-DEPURACION
018200         DISPLAY 'ORDPIPE1 - CONTADORES CORRIDA: '
018300                  WS-CONTADORES-REPORTE
018320         DISPLAY 'ORDPIPE1 - ARCHIVOS ETAPA ORO: '
018340                  WS-NOMBRES-ORO-DEBUG
018360         DISPLAY 'ORDPIPE1 - ESTADO ARCH CORRIDA: '
018380                  FS-STATUS-DEBUG
018400     END-IF.
018500
018600     STOP RUN.
018700*------------------------------------------------------------------
018800 1000-INICIAR-PROGRAMA.
018900
019000     INITIALIZE WS-CONTADORES-CORRIDA.
019100
019200     PERFORM 1050-CARGAR-TABLA-FUENTES
019300        THRU 1050-CARGAR-TABLA-FUENTES-FIN.
019400
019500 1000-INICIAR-PROGRAMA-FIN.
019600     EXIT.
019700*------------------------------------------------------------------
019800*    CARGA UNA SOLA VEZ LA TABLA DE LAS 4 FUENTES CONFIGURADAS.     *
019900*    NO HAY ARCHIVO DE PARAMETROS PARA ESTO EN EL SHOP: LAS         *
020000*    FUENTES Y SUS NOMBRES DE ARCHIVO SON FIJOS EN EL PROGRAMA.     *
020100*------------------------------------------------------------------
020200 1050-CARGAR-TABLA-FUENTES.
020300
020400     MOVE 'shopee'                TO WS-FTE-NOMBRE (1).
020500     MOVE 'N'                     TO WS-FTE-ES-WEB (1).
020600     MOVE 'S'                     TO WS-FTE-ES-SHOPEE (1).
020700     MOVE 'CRUDO-SHOPEE'          TO WS-FTE-ARCH-CRUDO (1).
020800     MOVE 'BRONCE-SHOPEE'         TO WS-FTE-ARCH-BRONCE (1).
020900     MOVE 'PLATA-SHOPEE'          TO WS-FTE-ARCH-PLATA (1).
021000
021100     MOVE 'website_suppersport'   TO WS-FTE-NOMBRE (2).
021200     MOVE 'S'                     TO WS-FTE-ES-WEB (2).
021300     MOVE 'N'                     TO WS-FTE-ES-SHOPEE (2).
021400     MOVE 'CRUDO-SUPPERSPORT'     TO WS-FTE-ARCH-CRUDO (2).
021500     MOVE 'BRONCE-SUPPERSPORT'    TO WS-FTE-ARCH-BRONCE (2).
021600     MOVE 'PLATA-SUPPERSPORT'     TO WS-FTE-ARCH-PLATA (2).
021700
021800     MOVE 'website_columbia'      TO WS-FTE-NOMBRE (3).
021900     MOVE 'S'                     TO WS-FTE-ES-WEB (3).
022000     MOVE 'N'                     TO WS-FTE-ES-SHOPEE (3).
022100     MOVE 'CRUDO-COLUMBIA'        TO WS-FTE-ARCH-CRUDO (3).
022200     MOVE 'BRONCE-COLUMBIA'       TO WS-FTE-ARCH-BRONCE (3).
022300     MOVE 'PLATA-COLUMBIA'        TO WS-FTE-ARCH-PLATA (3).
022400
022500     MOVE 'website_underarmour'   TO WS-FTE-NOMBRE (4).
022600     MOVE 'S'                     TO WS-FTE-ES-WEB (4).
022700     MOVE 'N'                     TO WS-FTE-ES-SHOPEE (4).
022800     MOVE 'CRUDO-UNDERARMOUR'     TO WS-FTE-ARCH-CRUDO (4).
022900     MOVE 'BRONCE-UNDERARMOUR'    TO WS-FTE-ARCH-BRONCE (4).
023000     MOVE 'PLATA-UNDERARMOUR'     TO WS-FTE-ARCH-PLATA (4).
023100
023200 1050-CARGAR-TABLA-FUENTES-FIN.
023300     EXIT.
023400*------------------------------------------------------------------
023500*    POR CADA FUENTE: CARGA BRONCE (ORDBRZ01) Y LUEGO PLATA         *
023600*    (ORDSLV01), ACUMULANDO EL TOTAL GENERAL DE BRONCE PARA LA      *
023700*    VALIDACION DE "CORRIDA SIN ENTRADA" (VER CAP090714).           *
023800*------------------------------------------------------------------
023900 2100-PROCESAR-UNA-FUENTE.
024000
024100     MOVE WS-FTE-NOMBRE (WS-X-FTE)      TO LK-BRZ-FUENTE-I.
024200     MOVE WS-FTE-ES-WEB (WS-X-FTE)      TO LK-BRZ-ORIGEN-WEB-I.
024300     MOVE WS-FTE-ARCH-CRUDO (WS-X-FTE)  TO LK-BRZ-ARCH-CRUDO-I.
024400     MOVE WS-FTE-ARCH-BRONCE (WS-X-FTE) TO LK-BRZ-ARCH-BRONCE-I.
024500     MOVE 0                             TO LK-BRZ-TOTAL-O.
024600
024700     CALL 'ORDBRZ01' USING LK-BRONCE-PEDIDOS.
024800
024900     MOVE LK-BRZ-TOTAL-O TO WS-FTE-TOTAL-BRONCE (WS-X-FTE).
025000     ADD LK-BRZ-TOTAL-O  TO WS-CNT-BRONCE-TOTAL.
025100
025200     MOVE WS-FTE-NOMBRE (WS-X-FTE)       TO LK-SLV-FUENTE-I.
025300     MOVE WS-FTE-ES-SHOPEE (WS-X-FTE)    TO LK-SLV-ORIGEN-SHOPEE-I.
025400     MOVE WS-FTE-ARCH-BRONCE (WS-X-FTE)  TO LK-SLV-ARCH-BRONCE-I.
025500     MOVE WS-FTE-ARCH-PLATA (WS-X-FTE)   TO LK-SLV-ARCH-PLATA-I.
025600     MOVE 0                              TO LK-SLV-TOTAL-O.
025700
025800     CALL 'ORDSLV01' USING LK-PLATA-PEDIDOS.
025900
026000     MOVE LK-SLV-TOTAL-O TO WS-FTE-TOTAL-PLATA (WS-X-FTE).
026100
026200     ADD 1                       TO WS-X-FTE.
026300
026400 2100-PROCESAR-UNA-FUENTE-FIN.
026500     EXIT.
026600*------------------------------------------------------------------
026700*    ARMA LA LINKAGE DE ORDGLD01 (TABLA DE 4 FUENTES/ARCHIVOS      *
026800*    PLATA MAS LOS ARCHIVOS DE SALIDA DEL ORO) Y LO LLAMA.         *
026900*------------------------------------------------------------------
027000 2800-EJECUTAR-ORO.
027100
027200     SET WS-X-FTE                TO 1.
027300
027400     PERFORM 2810-CARGAR-UNA-ORO-FUENTE
027500        THRU 2810-CARGAR-UNA-ORO-FUENTE-FIN
027600        UNTIL WS-X-FTE > WS-CANT-FUENTES.
027700
027800     MOVE WS-NOM-ARCH-ORO        TO LK-ORO-ARCH-ORO-I.
027900     MOVE WS-NOM-ARCH-METRICAS   TO LK-ORO-ARCH-METRICAS-I.
028000     MOVE WS-NOM-ARCH-MOTIVOS    TO LK-ORO-ARCH-MOTIVOS-I.
028100     MOVE WS-NOM-ARCH-LISTADO    TO LK-ORO-ARCH-LISTADO-I.
028200     MOVE 0                      TO LK-ORO-TOTAL-ORO-O.
028300
028400     CALL 'ORDGLD01' USING LK-ORO-PEDIDOS.
028500
028600     MOVE LK-ORO-TOTAL-ORO-O     TO WS-CNT-ORO-TOTAL.
028700
028800 2800-EJECUTAR-ORO-FIN.
028900     EXIT.
029000*------------------------------------------------------------------
029100 2810-CARGAR-UNA-ORO-FUENTE.
029200
029300     MOVE WS-FTE-NOMBRE (WS-X-FTE)      TO
029400          LK-ORO-NOMBRE-FUENTE-I (WS-X-FTE).
029500     MOVE WS-FTE-ARCH-PLATA (WS-X-FTE)  TO
029600          LK-ORO-ARCH-PLATA-I (WS-X-FTE).
029700     MOVE 0                             TO
029800          LK-ORO-TOTAL-PLATA-O (WS-X-FTE).
029900
030000     ADD 1                       TO WS-X-FTE.
030100
030200 2810-CARGAR-UNA-ORO-FUENTE-FIN.
030300     EXIT.
030400*------------------------------------------------------------------
030500*    ARMA LA LINKAGE DE ORDSUM01 (LOS MISMOS ARCHIVOS DE ORO Y     *
030600*    MOTIVOS QUE ACABA DE GRABAR ORDGLD01, MAS EL ARCHIVO DE       *
030700*    RESUMEN GENERAL) Y LO LLAMA.                                   *
030800*------------------------------------------------------------------
030900 2900-EJECUTAR-RESUMEN.
031000
031100     MOVE WS-NOM-ARCH-ORO        TO LK-SUM-ARCH-ORO-I.
031200     MOVE WS-NOM-ARCH-MOTIVOS    TO LK-SUM-ARCH-MOTIVOS-I.
031300     MOVE WS-NOM-ARCH-RESUMEN    TO LK-SUM-ARCH-RESUMEN-I.
031400     MOVE 0                      TO LK-SUM-TOTAL-O.
031500
031600     CALL 'ORDSUM01' USING LK-SUM-PEDIDOS.
031700
031800 2900-EJECUTAR-RESUMEN-FIN.
031900     EXIT.
032000*------------------------------------------------------------------
032100*    IMPRIME EL RESUMEN DE CORRIDA: UNA LINEA POR FUENTE (BRONCE/  *
032200*    PLATA) Y UNA LINEA FINAL CON EL TOTAL ORO COMBINADO.           *
032300*------------------------------------------------------------------
032400 3000-LISTAR-RESUMEN-CORRIDA.
032500
032600     OPEN OUTPUT SAL-RESUMEN-CORRIDA.
032700
032800     IF NOT FS-CORRIDA-OK
032900         DISPLAY 'ORDPIPE1 - ERROR AL ABRIR ARCH RESUMEN CORRIDA: '
033000                  FS-CORRIDA
033100         STOP RUN
033200     END-IF.
033300
033400     MOVE WS-RUN-ENCABEZADO      TO WS-SAL-CORRIDA.
033500     WRITE WS-SAL-CORRIDA.
033600
033700     SET WS-X-FTE                TO 1.
033800
033900     PERFORM 3100-LISTAR-UNA-FUENTE
034000        THRU 3100-LISTAR-UNA-FUENTE-FIN
034100        UNTIL WS-X-FTE > WS-CANT-FUENTES.
034200
034300     MOVE WS-CNT-ORO-TOTAL        TO WS-RUN-TOTAL-COMBINADO.
034400     MOVE WS-RUN-TOTAL-ORO        TO WS-SAL-CORRIDA.
034500     WRITE WS-SAL-CORRIDA.
034600
034700     CLOSE SAL-RESUMEN-CORRIDA.
034800
034900 3000-LISTAR-RESUMEN-CORRIDA-FIN.
035000     EXIT.
035100*------------------------------------------------------------------
035200 3100-LISTAR-UNA-FUENTE.
035300
035400     MOVE WS-FTE-NOMBRE (WS-X-FTE)       TO WS-RUN-FUENTE.
035500     MOVE WS-FTE-TOTAL-BRONCE (WS-X-FTE) TO WS-RUN-TOTAL-BRONCE.
035600     MOVE WS-FTE-TOTAL-PLATA (WS-X-FTE)  TO WS-RUN-TOTAL-PLATA.
035700     MOVE WS-RUN-DETALLE                 TO WS-SAL-CORRIDA.
035800     WRITE WS-SAL-CORRIDA.
035900
036000     ADD 1                       TO WS-X-FTE.
036100
036200 3100-LISTAR-UNA-FUENTE-FIN.
036300     EXIT.
036400*------------------------------------------------------------------
036500     COPY ORDRPT01.
036600*------------------------------------------------------------------
036700 END PROGRAM ORDPIPE1.
