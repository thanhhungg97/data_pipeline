000100******************************************************************
000200*    PROGRAM-ID. ORDSLV01.                                       *
000300*    AUTHOR.     N. M. BERGE.                                    *
000400*    INSTALLATION. DEPTO. SISTEMAS - CENTRO DE COMPUTOS.         *
000500*    DATE-WRITTEN.  22/08/89.                                    *
000600*    DATE-COMPILED.                                              *
000700*    SECURITY.   CONFIDENCIAL - USO INTERNO EXCLUSIVO.           *
000800*------------------------------------------------------------------
000900*    PROPOSITO:                                                  *
001000*    PASO "PLATA" DE LA CARGA DE PEDIDOS.  POR CADA CANAL DE      *
001100*    VENTA LEE EL ARCHIVO BRONCE, NORMALIZA EL ESTADO (CALL       *
001200*    ORDNRM01), DEPURA (TRIM) LOS CAMPOS ALFANUMERICOS, DESCARTA  *
001300*    LOS REGISTROS SIN FECHA/ANIO VALIDO Y, PARA SHOPEE, LOS      *
001400*    PEDIDOS DE PRUEBA (ID QUE EMPIEZA CON "TEST"), Y GRABA EL    *
001500*    ARCHIVO PLATA.  NO ABRE MAS QUE LOS DOS ARCHIVOS PROPIOS.    *
001600*------------------------------------------------------------------
001700*    HISTORIAL DE CAMBIOS                                        *
001800*    FECHA      PROGRAMADOR  PETICION   DESCRIPCION               *
001900*    --------   -----------  --------   -------------------------*
002000*    22/08/89   NMB          S/N        VERSION INICIAL (DEPURA-  *
002100*                            CION GENERICA DE EXTRACTOS DE        *
002200*                            TERCEROS YA EN LAYOUT ESTANDAR).     *
002300*    18/01/99   SCU          Y2K-0009   REVISION Y2K.  SIN        *SCU990118
002400*                            HALLAZGOS.                          *SCU990118
002500*    26/03/03   RGB          TCK-1120   REUTILIZADA PARA PLATA DE *RGB030326
002600*                            PEDIDOS.  AGREGA CALL A ORDNRM01 Y   *RGB030326
002700*                            EL DESCARTE DE PEDIDOS TEST DE       *RGB030326
002800*                            SHOPEE.                              *RGB030326
002900*    14/07/09   CAP          TCK-1602   ARCHIVO DE ENTRADA Y DE   *CAP090714
003000*                            SALIDA POR NOMBRE DINAMICO, IGUAL    *CAP090714
003100*                            QUE EN ORDBRZ01.                     *CAP090714
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. ORDSLV01.
003500 AUTHOR. N. M. BERGE.
003600 INSTALLATION. DEPTO. SISTEMAS - CENTRO DE COMPUTOS.
003700 DATE-WRITTEN. 22/08/89.
003800 DATE-COMPILED.
003900 SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO.
004000*------------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 IS SW-DEPURACION.
004600*------------------------------------------------------------------
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     SELECT ENT-PEDIDO-BRONCE
005100         ASSIGN TO WS-NOM-ARCH-BRONCE
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS FS-PEDIDO-BRONCE.
005400
005500     SELECT SAL-PEDIDO-PLATA
005600         ASSIGN TO WS-NOM-ARCH-PLATA
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS FS-PEDIDO-PLATA.
005900*------------------------------------------------------------------
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 FD ENT-PEDIDO-BRONCE.
006400     COPY ORDSTD01.
006500
006600 FD SAL-PEDIDO-PLATA.
006700 01  WS-SAL-PEDIDO-PLATA             PIC X(136).
006800*------------------------------------------------------------------
006900 WORKING-STORAGE SECTION.
007000*------------------------------------------------------------------
007100*    NOMBRES DE ARCHIVO DINAMICOS (VER CAP090714) Y FILE STATUS.   *
007200*------------------------------------------------------------------
007300 77  WS-NOM-ARCH-BRONCE              PIC X(40).
007400 77  WS-NOM-ARCH-PLATA               PIC X(40).
007500
007600 01  FS-STATUS.
007700     05  FS-PEDIDO-BRONCE            PIC X(02).
007800         88  FS-BRONCE-OK                VALUE '00'.
007900         88  FS-BRONCE-EOF               VALUE '10'.
008000         88  FS-BRONCE-NFD               VALUE '35'.
008100     05  FS-PEDIDO-PLATA             PIC X(02).
008200         88  FS-PLATA-OK                 VALUE '00'.
008300     05  FILLER                      PIC X(02).
008400*------------------------------------------------------------------
008500*    AREA DE TRABAJO DEL REGISTRO PLATA, CON VISTA ALTERNA PARA   *
008600*    EL CHEQUEO DE PEDIDO DE PRUEBA DE SHOPEE (ID QUE EMPIEZA     *
008700*    CON "TEST") Y VISTA ALTERNA PARA EL TRIM DE LOS 4 CAMPOS     *
008800*    ALFANUMERICOS DEL LAYOUT ESTANDAR.                          *
008900*------------------------------------------------------------------
009000 01  WS-PEDIDO-PLATA-AUX.
009100     05  WS-PPA-FECHA                PIC X(10).
009200     05  WS-PPA-FUENTE               PIC X(20).
009300     05  WS-PPA-ID-PEDIDO            PIC X(20).
009400     05  WS-PPA-ESTADO               PIC X(30).
009500     05  WS-PPA-ESTADO-NORM          PIC X(10).
009600     05  WS-PPA-MOTIVO-CANCEL        PIC X(40).
009700     05  WS-PPA-ANIO                 PIC 9(04).
009800     05  WS-PPA-MES                  PIC 9(02).
009900     05  WS-PPA-FILLER-01            PIC X(01).
010000
010100 01  WS-PPA-ID-PREFIJO REDEFINES WS-PPA-ID-PEDIDO.
010200     05  WS-PPA-ID-PRIMERAS-4        PIC X(04).
010300     05  FILLER                      PIC X(16).
010400*------------------------------------------------------------------
010500*    AREA PARA EL CALL A ORDNRM01 (MISMA FORMA QUE SU LINKAGE).    *
010600*------------------------------------------------------------------
010700 01  WS-AREA-NORMALIZAR-ESTADO.
010800     05  WS-ANE-ENTRADA              PIC X(30).
010900     05  WS-ANE-SALIDA               PIC X(10).
011000     05  FILLER                      PIC X(04).
011100
011200 01  WS-ANE-SALIDA-DEBUG REDEFINES WS-ANE-SALIDA.
011300     05  FILLER                      PIC X(10).
011400*------------------------------------------------------------------
011500*    CONTADORES DE LA CORRIDA, DEVUELTOS AL INVOCANTE POR         *
011600*    LK-SLV-TOTAL-O.                                              *
011700*------------------------------------------------------------------
011720 01  WS-SWITCHES-PLATA.
011730     05  WS-SWITCHES-DESCARTE        PIC X(01).
011740     05  FILLER                      PIC X(03).
011750
011800 01  WS-CONTADORES-PLATA.
011900     05  WS-CNT-LEIDOS               PIC 9(07)        COMP.
012000     05  WS-CNT-GRABADOS             PIC 9(07)        COMP.
012100     05  WS-CNT-DESCARTADOS-FECHA    PIC 9(07)        COMP.
012200     05  WS-CNT-DESCARTADOS-TEST     PIC 9(07)        COMP.
012300
012400 01  WS-CONTADORES-REPORTE REDEFINES WS-CONTADORES-PLATA.
012500     05  FILLER                      PIC X(16).
012600*------------------------------------------------------------------
012700 LINKAGE SECTION.
012800 01  LK-PLATA-PEDIDOS.
012900     05  LK-SLV-FUENTE-I             PIC X(20).
013000     05  LK-SLV-ORIGEN-SHOPEE-I      PIC X(01).
013100         88  LK-SLV-ES-SHOPEE            VALUE 'S'.
013200     05  LK-SLV-ARCH-BRONCE-I        PIC X(40).
013300     05  LK-SLV-ARCH-PLATA-I         PIC X(40).
013400     05  LK-SLV-TOTAL-O              PIC 9(07)        COMP.
013500     05  FILLER                      PIC X(02).
013600*------------------------------------------------------------------
013700 PROCEDURE DIVISION USING LK-PLATA-PEDIDOS.
013800*------------------------------------------------------------------
013900     PERFORM 1000-INICIAR-PROGRAMA
014000        THRU 1000-INICIAR-PROGRAMA-FIN.
014100
014200     PERFORM 2000-PROCESAR-PROGRAMA
014300        THRU 2000-PROCESAR-PROGRAMA-FIN
014400        UNTIL FS-BRONCE-EOF.
014500
014600     PERFORM 3000-FINALIZAR-PROGRAMA
014700        THRU 3000-FINALIZAR-PROGRAMA-FIN.
014800
014900     MOVE WS-CNT-GRABADOS      TO LK-SLV-TOTAL-O.
015000
015100     EXIT PROGRAM.
015200*------------------------------------------------------------------
015300 1000-INICIAR-PROGRAMA.
015400
015500     MOVE LK-SLV-ARCH-BRONCE-I  TO WS-NOM-ARCH-BRONCE.
015600     MOVE LK-SLV-ARCH-PLATA-I   TO WS-NOM-ARCH-PLATA.
015700     INITIALIZE WS-CONTADORES-PLATA.
015800
015900     PERFORM 1100-ABRIR-ARCHIVOS
016000        THRU 1100-ABRIR-ARCHIVOS-FIN.
016100
016200 1000-INICIAR-PROGRAMA-FIN.
016300     EXIT.
016400*------------------------------------------------------------------
016500 1100-ABRIR-ARCHIVOS.
016600
016700     OPEN INPUT ENT-PEDIDO-BRONCE.
016800
016900     EVALUATE TRUE
017000         WHEN FS-BRONCE-OK
017100             CONTINUE
017200         WHEN FS-BRONCE-NFD
017300             DISPLAY 'ORDSLV01 - NO SE ENCUENTRA EL BRONCE: '
017400                      WS-NOM-ARCH-BRONCE
017500             STOP RUN
017600         WHEN OTHER
017700             DISPLAY 'ORDSLV01 - ERROR AL ABRIR ARCH BRONCE: '
017800                      FS-PEDIDO-BRONCE
017900             STOP RUN
018000     END-EVALUATE.
018100
018200     OPEN OUTPUT SAL-PEDIDO-PLATA.
018300
018400     IF NOT FS-PLATA-OK
018500         DISPLAY 'ORDSLV01 - ERROR AL ABRIR ARCH PLATA: '
018600                  FS-PEDIDO-PLATA
018700         STOP RUN
018800     END-IF.
018900
019000 1100-ABRIR-ARCHIVOS-FIN.
019100     EXIT.
019200*------------------------------------------------------------------
019300 2000-PROCESAR-PROGRAMA.
019400
019500     PERFORM 2200-LEER-BRONCE
019600        THRU 2200-LEER-BRONCE-FIN.
019700
019800     IF NOT FS-BRONCE-EOF
019900         ADD 1                   TO WS-CNT-LEIDOS
020000
020100         PERFORM 2300-NORMALIZAR-ESTADO
020200            THRU 2300-NORMALIZAR-ESTADO-FIN.
020300
020400         PERFORM 2400-DEPURAR-CAMPOS
020500            THRU 2400-DEPURAR-CAMPOS-FIN.
020600
020700         PERFORM 2500-VALIDAR-REGISTRO
020800            THRU 2500-VALIDAR-REGISTRO-FIN.
020900
021000         IF WS-PPA-ANIO NOT = ZERO AND WS-SWITCHES-DESCARTE = 'N'
021100             PERFORM 2700-GRABAR-PLATA
021200                THRU 2700-GRABAR-PLATA-FIN
021300         END-IF
021400     END-IF.
021500
021600 2000-PROCESAR-PROGRAMA-FIN.
021700     EXIT.
021800*------------------------------------------------------------------
021900 2200-LEER-BRONCE.
022000
022100     READ ENT-PEDIDO-BRONCE.
022200
022300     EVALUATE TRUE
022400         WHEN FS-BRONCE-OK
022500             CONTINUE
022600         WHEN FS-BRONCE-EOF
022700             CONTINUE
022800         WHEN OTHER
022900             DISPLAY 'ORDSLV01 - ERROR AL LEER ARCH BRONCE: '
023000                      FS-PEDIDO-BRONCE
023100             STOP RUN
023200     END-EVALUATE.
023300
023400 2200-LEER-BRONCE-FIN.
023500     EXIT.
023600*------------------------------------------------------------------
023700 2300-NORMALIZAR-ESTADO.
023800
023900     MOVE WS-STD-ESTADO         TO WS-ANE-ENTRADA.
024000
024100     CALL 'ORDNRM01' USING WS-AREA-NORMALIZAR-ESTADO.
024110
024120     IF SW-DEPURACION
024130         DISPLAY 'ORDSLV01 - ESTADO NORM: ' WS-ANE-SALIDA-DEBUG
024140     END-IF.
024200
024300 2300-NORMALIZAR-ESTADO-FIN.
024400     EXIT.
024500*------------------------------------------------------------------
024600*    TRIM DE LOS CAMPOS ALFANUMERICOS DEL LAYOUT ESTANDAR.  SE    *
024700*    USA UN SEPARADOR DE UNA SOLA POSICION PARA DEJAR EL STRING   *
024800*    SIEMPRE ALINEADO A IZQUIERDA, IGUAL QUE EL RESTO DE LOS      *
024900*    TRIMS DE ESTE AREA.                                         *
025000*------------------------------------------------------------------
025100 2400-DEPURAR-CAMPOS.
025200
025300     INITIALIZE WS-PEDIDO-PLATA-AUX.
025400
025500     MOVE WS-STD-FECHA          TO WS-PPA-FECHA.
025600     MOVE WS-STD-FUENTE         TO WS-PPA-FUENTE.
025700     MOVE WS-ANE-SALIDA         TO WS-PPA-ESTADO-NORM.
025800     MOVE WS-STD-ANIO           TO WS-PPA-ANIO.
025900     MOVE WS-STD-MES            TO WS-PPA-MES.
026000
026100     STRING WS-STD-ID-PEDIDO    DELIMITED BY SPACE
026200            SPACES              DELIMITED BY SIZE
026300            INTO WS-PPA-ID-PEDIDO.
026400
026500     STRING WS-STD-ESTADO       DELIMITED BY SPACE
026600            SPACES              DELIMITED BY SIZE
026700            INTO WS-PPA-ESTADO.
026800
026900     STRING WS-STD-MOTIVO-CANCEL DELIMITED BY SPACE
027000            SPACES               DELIMITED BY SIZE
027100            INTO WS-PPA-MOTIVO-CANCEL.
027200
027300 2400-DEPURAR-CAMPOS-FIN.
027400     EXIT.
027500*------------------------------------------------------------------
027600*    DESCARTA SIN FECHA/ANIO VALIDO (YA NO DEBERIA OCURRIR, ESOS  *
027700*    REGISTROS NO LLEGAN A GRABARSE EN BRONCE, PERO SE VUELVE A   *
027800*    VALIDAR PORQUE EL BRONCE ES UN ARCHIVO EXTERNO) Y, PARA      *
027900*    SHOPEE, LOS PEDIDOS DE PRUEBA (ID QUE EMPIEZA CON "TEST").    *
028000*------------------------------------------------------------------
028100 2500-VALIDAR-REGISTRO.
028200
028300     MOVE 'N'                   TO WS-SWITCHES-DESCARTE.
028400
028500     IF WS-PPA-ANIO = ZERO OR WS-PPA-FECHA = SPACES
028600         MOVE 'S'                TO WS-SWITCHES-DESCARTE
028700         ADD 1                   TO WS-CNT-DESCARTADOS-FECHA
028800     END-IF.
028900
029000     IF WS-SWITCHES-DESCARTE = 'N' AND LK-SLV-ES-SHOPEE
029100         AND WS-PPA-ID-PRIMERAS-4 = 'TEST'
029200         MOVE 'S'                TO WS-SWITCHES-DESCARTE
029300         ADD 1                   TO WS-CNT-DESCARTADOS-TEST
029400     END-IF.
029500
029600 2500-VALIDAR-REGISTRO-FIN.
029700     EXIT.
029800*------------------------------------------------------------------
029900 2700-GRABAR-PLATA.
030000
030100     MOVE WS-PEDIDO-PLATA-AUX   TO WS-SAL-PEDIDO-PLATA.
030200     WRITE WS-SAL-PEDIDO-PLATA.
030300
030400     ADD 1                      TO WS-CNT-GRABADOS.
030500
030600     IF SW-DEPURACION
030700         DISPLAY 'ORDSLV01 - PLATA GRABADA: ' WS-PEDIDO-PLATA-AUX
030800     END-IF.
030900
031000 2700-GRABAR-PLATA-FIN.
031100     EXIT.
031200*------------------------------------------------------------------
031300 3000-FINALIZAR-PROGRAMA.
031400
031500     CLOSE ENT-PEDIDO-BRONCE
031600           SAL-PEDIDO-PLATA.
031700
031800     DISPLAY 'ORDSLV01 - FUENTE ' LK-SLV-FUENTE-I
031900              ' LEIDOS: ' WS-CNT-LEIDOS
032000              ' GRABADOS: ' WS-CNT-GRABADOS
032100              ' DESC-FECHA: ' WS-CNT-DESCARTADOS-FECHA
032200              ' DESC-TEST: ' WS-CNT-DESCARTADOS-TEST.
032300
032400 3000-FINALIZAR-PROGRAMA-FIN.
032500     EXIT.
032600*------------------------------------------------------------------
032700 END PROGRAM ORDSLV01.
