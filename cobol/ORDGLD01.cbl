000100******************************************************************
000200*    PROGRAM-ID. ORDGLD01.                                       *
000300*    AUTHOR.     R. G. BAEZ.                                     *
000400*    INSTALLATION. DEPTO. SISTEMAS - CENTRO DE COMPUTOS.         *
000500*    DATE-WRITTEN.  26/03/03.                                    *
000600*    DATE-COMPILED.                                              *
000700*    SECURITY.   CONFIDENCIAL - USO INTERNO EXCLUSIVO.           *
000800*------------------------------------------------------------------
000900*    PROPOSITO:                                                  *
001000*    PASO "ORO" DE LA CARGA DE PEDIDOS.  TOMA LOS 4 ARCHIVOS      *
001100*    PLATA (UNO POR CANAL), LOS COMBINA Y ORDENA POR FECHA        *
001200*    ASCENDENTE (SORT), GRABA EL ARCHIVO ORO COMBINADO, Y DE PASO *
001300*    ACUMULA LAS METRICAS MENSUALES POR FUENTE/ANIO/MES Y LOS     *
001400*    MOTIVOS DE CANCELACION POR ANIO/MES.  IMPRIME EL LISTADO DE  *
001500*    METRICAS MENSUALES.                                         *
001600*------------------------------------------------------------------
001700*    HISTORIAL DE CAMBIOS                                        *
001800*    FECHA      PROGRAMADOR  PETICION   DESCRIPCION               *
001900*    --------   -----------  --------   -------------------------*
002000*    26/03/03   RGB          TCK-1120   VERSION INICIAL.           *RGB030326
002100*    09/11/05   NMB          TCK-1340   AGREGA TABLA DE MOTIVOS DE *NMB051109
002200*                            CANCELACION Y SU ORDEN POR CANTIDAD  *NMB051109
002300*                            DESCENDENTE DENTRO DEL MES.          *NMB051109
002400*    14/07/09   CAP          TCK-1602   NOMBRES DE ARCHIVO POR    *CAP090714
002500*                            PARAMETRO, IGUAL QUE EN ORDBRZ01 Y   *CAP090714
002600*                            ORDSLV01 (TABLA DE 4 FUENTES EN LA   *CAP090714
002700*                            LINKAGE).                            *CAP090714
002750*    22/02/11   SCU          TCK-1780   EL LISTADO DE METRICAS    *SCU110222
002752*                            PASA DE DISPLAY A UN ARCHIVO DE      *SCU110222
002754*                            SALIDA PROPIO (SAL-LISTADO-METRICAS),*SCU110222
002756*                            USANDO LOS RENGLONES YA ARMADOS EN   *SCU110222
002758*                            ORDRPT01 (WS-MLS-...), COMO EN EL    *SCU110222
002760*                            RESTO DE LOS LISTADOS DEL SISTEMA.   *SCU110222
002762*    19/03/12   NMB          TCK-1823   WS-METRICA-SALIDA Y       *NMB120319
002764*                            WS-MOTIVO-SALIDA ERAN UNA COPIA A    *NMB120319
002766*                            MANO DE ORDMET01.  PASAN A COPY      *NMB120319
002768*                            ORDMET01 PARA NO TENER DOS LAYOUTS   *NMB120319
002770*                            DEL MISMO REGISTRO EN EL SISTEMA.    *NMB120319
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. ORDGLD01.
003100 AUTHOR. R. G. BAEZ.
003200 INSTALLATION. DEPTO. SISTEMAS - CENTRO DE COMPUTOS.
003300 DATE-WRITTEN. 26/03/03.
003400 DATE-COMPILED.
003500 SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO.
003600*------------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 IS SW-DEPURACION.
004200*------------------------------------------------------------------
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     SELECT ENT-PEDIDO-PLATA
004700         ASSIGN TO WS-NOM-ARCH-PLATA
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS FS-PEDIDO-PLATA.
005000
005100     SELECT SAL-PEDIDO-ORO
005200         ASSIGN TO WS-NOM-ARCH-ORO
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS FS-PEDIDO-ORO.
005500
005600     SELECT SAL-METRICA-MENSUAL
005700         ASSIGN TO WS-NOM-ARCH-METRICAS
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS FS-METRICAS.
006000
006100     SELECT SAL-MOTIVO-CANCELACION
006200         ASSIGN TO WS-NOM-ARCH-MOTIVOS
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS FS-MOTIVOS.
006450
006460     SELECT SAL-LISTADO-METRICAS
006470         ASSIGN TO WS-NOM-ARCH-LISTADO
006480         ORGANIZATION IS SEQUENTIAL
006490         FILE STATUS IS FS-LISTADO.
006500
006600     SELECT SORT-PEDIDOS
006700         ASSIGN TO "SORTWK01"
006800         ORGANIZATION IS SEQUENTIAL.
006900*------------------------------------------------------------------
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD ENT-PEDIDO-PLATA.
007400     COPY ORDSTD01.
007500
007600 FD SAL-PEDIDO-ORO.
007700 01  WS-SAL-PEDIDO-ORO               PIC X(136).
007800
007900 FD SAL-METRICA-MENSUAL.
008000 01  WS-SAL-METRICA                  PIC X(73).
008100
008200 FD SAL-MOTIVO-CANCELACION.
008300 01  WS-SAL-MOTIVO                   PIC X(56).
008350
008360 FD SAL-LISTADO-METRICAS.
008370 01  WS-SAL-LISTADO                  PIC X(84).
008400
008500 SD SORT-PEDIDOS.
008600 01  SR-PEDIDO-ESTANDAR.
008700     05  SR-STD-FECHA                PIC X(10).
008800     05  SR-STD-FUENTE               PIC X(20).
008900     05  SR-STD-ID-PEDIDO            PIC X(20).
009000     05  SR-STD-ESTADO               PIC X(30).
009100     05  SR-STD-ESTADO-NORM          PIC X(10).
009200     05  SR-STD-MOTIVO-CANCEL        PIC X(40).
009300     05  SR-STD-ANIO                 PIC 9(04).
009400     05  SR-STD-MES                  PIC 9(02).
009510
009520 01  SR-PEDIDO-ESTANDAR-DEBUG REDEFINES SR-PEDIDO-ESTANDAR.
009530     05  FILLER                      PIC X(136).
009600*------------------------------------------------------------------
009700 WORKING-STORAGE SECTION.
009800*------------------------------------------------------------------
009900*    NOMBRES DE ARCHIVO DINAMICOS (VER CAP090714) Y FILE STATUS.   *
010000*------------------------------------------------------------------
010100 77  WS-NOM-ARCH-PLATA               PIC X(40).
010200 77  WS-NOM-ARCH-ORO                 PIC X(40).
010300 77  WS-NOM-ARCH-METRICAS            PIC X(40).
010400 77  WS-NOM-ARCH-MOTIVOS             PIC X(40).
010450 77  WS-NOM-ARCH-LISTADO             PIC X(40).
010500
010600 01  FS-STATUS.
010700     05  FS-PEDIDO-PLATA             PIC X(02).
010800         88  FS-PLATA-OK                 VALUE '00'.
010900         88  FS-PLATA-EOF                VALUE '10'.
011000         88  FS-PLATA-NFD                VALUE '35'.
011100     05  FS-PEDIDO-ORO               PIC X(02).
011200         88  FS-ORO-OK                   VALUE '00'.
011300     05  FS-METRICAS                 PIC X(02).
011400         88  FS-METRICAS-OK              VALUE '00'.
011500     05  FS-MOTIVOS                  PIC X(02).
011600         88  FS-MOTIVOS-OK               VALUE '00'.
011650     05  FS-LISTADO                  PIC X(02).
011660         88  FS-LISTADO-OK               VALUE '00'.
011700     05  FILLER                      PIC X(02).
011800
011900 01  SW-SORT-EOF                     PIC X(01)        VALUE 'N'.
012000     88  SORT-PEDIDOS-EOF                VALUE 'S'.
012100*------------------------------------------------------------------
012200*    TABLA DE METRICAS MENSUALES (UNA FILA POR FUENTE/ANIO/MES).   *
012300*------------------------------------------------------------------
012330 77  WS-CANT-FILAS-MET               PIC 9(05)        COMP.
012360 01  WS-TABLA-METRICAS.
012600     05  WS-FILA-METRICA OCCURS 500 TIMES
012700                         INDEXED BY WS-X-MET WS-Y-MET.
012800         10  WS-TMET-FUENTE          PIC X(20).
012900         10  WS-TMET-ANIO            PIC 9(04).
013000         10  WS-TMET-MES             PIC 9(02).
013100         10  WS-TMET-TOTAL           PIC 9(07)        COMP.
013200         10  WS-TMET-ENTREGADOS      PIC 9(07)        COMP.
013300         10  WS-TMET-CANCELADOS      PIC 9(07)        COMP.
013400         10  WS-TMET-DEVUELTOS       PIC 9(07)        COMP.
013500         10  WS-TMET-FALLIDOS        PIC 9(07)        COMP.
013600         10  WS-TMET-TASA-ENTREGA    PIC 9(03)V9.
013700         10  WS-TMET-TASA-CANCEL     PIC 9(03)V9.
013800
013900 01  WS-INDICES-METRICAS.
014000     05  WS-FILA-ENCONTRADA-MET      PIC X(01).
014010         88  FILA-DE-METRICA-ENCONTRADA VALUE 'S'.
014020     05  WS-MET-FUENTE-ANT           PIC X(20).
014200*------------------------------------------------------------------
014300*    TABLA DE MOTIVOS DE CANCELACION (UNA FILA POR ANIO/MES/       *
014400*    MOTIVO).                                                     *
014500*------------------------------------------------------------------
014550 77  WS-CANT-FILAS-MOT               PIC 9(05)        COMP.
014600 01  WS-TABLA-MOTIVOS.
014800     05  WS-FILA-MOTIVO OCCURS 3000 TIMES
014900                        INDEXED BY WS-X-MOT WS-Y-MOT.
015000         10  WS-TMOT-ANIO            PIC 9(04).
015100         10  WS-TMOT-MES             PIC 9(02).
015200         10  WS-TMOT-TEXTO           PIC X(40).
015300         10  WS-TMOT-CANTIDAD        PIC 9(07)        COMP.
015400
015500 01  WS-INDICES-MOTIVOS.
015600     05  WS-FILA-ENCONTRADA-MOT      PIC X(01).
015610         88  FILA-DE-MOTIVO-ENCONTRADA  VALUE 'S'.
015800*------------------------------------------------------------------
015900*    AREA DE TRABAJO PARA EL CALCULO DE TASAS (VER 3100).  SE      *
015910*    REDEFINE PARA EL RASTREO EN DEPURACION (SW-DEPURACION).       *
016000*------------------------------------------------------------------
016100 01  WS-AREA-CALC-TASAS.
016200     05  WS-TMP-NUMERADOR            PIC 9(09)        COMP.
016300     05  WS-TMP-FILA-MET             PIC 9(05)        COMP.
016310
016320 01  WS-AREA-CALC-TASAS-DEBUG REDEFINES WS-AREA-CALC-TASAS.
016330     05  FILLER                      PIC X(08).
016400*------------------------------------------------------------------
016500*    AREA DE TRABAJO PARA EL INTERCAMBIO DEL BUBBLE SORT.  EL      *
016510*    ANCHO DE CADA FILA SE CALCULA CON LA CONVENCION DE TAMANO     *
016520*    BINARIO DEL SHOP (1-4 DIGITOS = 2 BYTES, 5-9 = 4 BYTES).      *
016600*------------------------------------------------------------------
016700 01  WS-AREA-INTERCAMBIO.
016800     05  WS-MET-AUX                  PIC X(54).
016900     05  WS-MOT-AUX                  PIC X(50).
017000     05  WS-SW-HUBO-CAMBIO           PIC X(01).
017100         88  HUBO-CAMBIO                 VALUE 'S'.
017200*------------------------------------------------------------------
017210*    AREAS DE SALIDA EN DISPLAY PARA GRABAR LOS ARCHIVOS DE          *
017220*    METRICAS Y MOTIVOS.  LAS FILAS DE LAS TABLAS LLEVAN LOS         *
017230*    CONTADORES EN COMP (VER 012500/014700); HAY QUE PASARLOS A      *
017240*    ESTA AREA EN DISPLAY CAMPO POR CAMPO ANTES DE GRABAR, PORQUE    *
017250*    UN MOVE DE GRUPO A GRUPO COPIARIA LOS BYTES BINARIOS TAL CUAL.  *
017260*------------------------------------------------------------------
017270     COPY ORDMET01.
017460*------------------------------------------------------------------
017470*    CONTADORES DE LA CORRIDA, DEVUELTOS AL INVOCANTE.             *
017480*------------------------------------------------------------------
017500 01  WS-CONTADORES-ORO.
017600     05  WS-CNT-ORO                  PIC 9(07)        COMP.
017700     05  WS-I                        PIC 9(02)        COMP.
017800
017900 01  WS-CONTADORES-REPORTE REDEFINES WS-CONTADORES-ORO.
018000     05  FILLER                      PIC X(06).
018100*------------------------------------------------------------------
018200 LINKAGE SECTION.
018300 01  LK-ORO-PEDIDOS.
018400     05  LK-ORO-FUENTES OCCURS 4 TIMES.
018500         10  LK-ORO-NOMBRE-FUENTE-I  PIC X(20).
018600         10  LK-ORO-ARCH-PLATA-I     PIC X(40).
018700         10  LK-ORO-TOTAL-PLATA-O    PIC 9(07)        COMP.
018800     05  LK-ORO-ARCH-ORO-I           PIC X(40).
018900     05  LK-ORO-ARCH-METRICAS-I      PIC X(40).
019000     05  LK-ORO-ARCH-MOTIVOS-I       PIC X(40).
019050     05  LK-ORO-ARCH-LISTADO-I       PIC X(40).
019100     05  LK-ORO-TOTAL-ORO-O          PIC 9(07)        COMP.
019200     05  FILLER                      PIC X(02).
019300*------------------------------------------------------------------
019400 PROCEDURE DIVISION USING LK-ORO-PEDIDOS.
019500*------------------------------------------------------------------
019600     PERFORM 1000-INICIAR-PROGRAMA
019700        THRU 1000-INICIAR-PROGRAMA-FIN.
019800
019900     SORT SORT-PEDIDOS
020000         ON ASCENDING KEY SR-STD-FECHA
020100         INPUT PROCEDURE 2100-COMBINAR-FUENTES
020200         OUTPUT PROCEDURE 2600-GRABAR-ORO.
020300
020400     PERFORM 3200-ORDENAR-METRICAS
020500        THRU 3200-ORDENAR-METRICAS-FIN.
020600
020700     PERFORM 3600-ORDENAR-MOTIVOS
020800        THRU 3600-ORDENAR-MOTIVOS-FIN.
020900
021000     PERFORM 4000-LISTAR-METRICAS
021100        THRU 4000-LISTAR-METRICAS-FIN.
021200
021300     PERFORM 4500-GRABAR-SALIDAS
021400        THRU 4500-GRABAR-SALIDAS-FIN.
021500
021600     MOVE WS-CNT-ORO             TO LK-ORO-TOTAL-ORO-O.
021700
021800     EXIT PROGRAM.
021900*------------------------------------------------------------------
022000 1000-INICIAR-PROGRAMA.
022100
022200     MOVE LK-ORO-ARCH-ORO-I      TO WS-NOM-ARCH-ORO.
022300     MOVE LK-ORO-ARCH-METRICAS-I TO WS-NOM-ARCH-METRICAS.
022400     MOVE LK-ORO-ARCH-MOTIVOS-I  TO WS-NOM-ARCH-MOTIVOS.
022450     MOVE LK-ORO-ARCH-LISTADO-I  TO WS-NOM-ARCH-LISTADO.
022500
022600     INITIALIZE WS-CONTADORES-ORO.
022700     INITIALIZE WS-TABLA-METRICAS.
022800     INITIALIZE WS-TABLA-MOTIVOS.
022900
023000 1000-INICIAR-PROGRAMA-FIN.
023100     EXIT.
023200*------------------------------------------------------------------
023300*    PROCEDIMIENTO DE ENTRADA DEL SORT: RECORRE LAS 4 FUENTES,     *
023400*    RELEASEA CADA REGISTRO PLATA AL ARCHIVO DE TRABAJO DEL SORT   *
023500*    Y CUENTA LOS LEIDOS POR FUENTE.                               *
023600*------------------------------------------------------------------
023700 2100-COMBINAR-FUENTES.
023710
023720     MOVE 1                      TO WS-I.
023730
023740     PERFORM 2120-COMBINAR-UNA-FUENTE
023750        THRU 2120-COMBINAR-UNA-FUENTE-FIN
023760        UNTIL WS-I > 4.
023800
024000 2100-COMBINAR-FUENTES-FIN.
025500     EXIT.
025600*------------------------------------------------------------------
025610 2120-COMBINAR-UNA-FUENTE.
025620
025630     MOVE LK-ORO-ARCH-PLATA-I (WS-I)  TO WS-NOM-ARCH-PLATA.
025640     MOVE 0                           TO LK-ORO-TOTAL-PLATA-O (WS-I).
025650
025660     PERFORM 2150-ABRIR-UNA-PLATA
025670        THRU 2150-ABRIR-UNA-PLATA-FIN.
025680
025690     IF FS-PLATA-OK
025700         PERFORM 2200-LEER-PLATA
025710            THRU 2200-LEER-PLATA-FIN
025720            UNTIL FS-PLATA-EOF
025730         CLOSE ENT-PEDIDO-PLATA
025740     END-IF.
025750
025760     ADD 1                       TO WS-I.
025770
025780 2120-COMBINAR-UNA-FUENTE-FIN.
025790     EXIT.
025795*------------------------------------------------------------------
025796 2150-ABRIR-UNA-PLATA.
025800
025900     OPEN INPUT ENT-PEDIDO-PLATA.
026000
026100     EVALUATE TRUE
026200         WHEN FS-PLATA-OK
026300             CONTINUE
026400         WHEN FS-PLATA-NFD
026500             DISPLAY 'ORDGLD01 - SIN ARCH PLATA PARA FUENTE '
026600                      LK-ORO-NOMBRE-FUENTE-I (WS-I)
026700         WHEN OTHER
026800             DISPLAY 'ORDGLD01 - ERROR AL ABRIR ARCH PLATA: '
026900                      FS-PEDIDO-PLATA
027000             STOP RUN
027100     END-EVALUATE.
027200
027300 2150-ABRIR-UNA-PLATA-FIN.
027400     EXIT.
027500*------------------------------------------------------------------
027600 2200-LEER-PLATA.
027700
027800     READ ENT-PEDIDO-PLATA.
027900
028000     EVALUATE TRUE
028100         WHEN FS-PLATA-OK
028200             MOVE WS-STD-FECHA         TO SR-STD-FECHA
028300             MOVE WS-STD-FUENTE        TO SR-STD-FUENTE
028400             MOVE WS-STD-ID-PEDIDO     TO SR-STD-ID-PEDIDO
028500             MOVE WS-STD-ESTADO        TO SR-STD-ESTADO
028600             MOVE WS-STD-ESTADO-NORM   TO SR-STD-ESTADO-NORM
028700             MOVE WS-STD-MOTIVO-CANCEL TO SR-STD-MOTIVO-CANCEL
028800             MOVE WS-STD-ANIO          TO SR-STD-ANIO
028900             MOVE WS-STD-MES           TO SR-STD-MES
029000             RELEASE SR-PEDIDO-ESTANDAR
029100             ADD 1 TO LK-ORO-TOTAL-PLATA-O (WS-I)
029200         WHEN FS-PLATA-EOF
029300             CONTINUE
029400         WHEN OTHER
029500             DISPLAY 'ORDGLD01 - ERROR AL LEER ARCH PLATA: '
029600                      FS-PEDIDO-PLATA
029700             STOP RUN
029800     END-EVALUATE.
029900
030000 2200-LEER-PLATA-FIN.
030100     EXIT.
030200*------------------------------------------------------------------
030300*    PROCEDIMIENTO DE SALIDA DEL SORT: EL SORT DEVUELVE LOS        *
030400*    REGISTROS YA ORDENADOS POR FECHA ASCENDENTE; SE GRABAN AL     *
030500*    ORO Y, DE PASO, SE ACUMULAN LAS METRICAS Y LOS MOTIVOS.       *
030600*------------------------------------------------------------------
030700 2600-GRABAR-ORO.
030800
030900     OPEN OUTPUT SAL-PEDIDO-ORO.
031000
031100     IF NOT FS-ORO-OK
031200         DISPLAY 'ORDGLD01 - ERROR AL ABRIR ARCH ORO: '
031300                  FS-PEDIDO-ORO
031400         STOP RUN
031500     END-IF.
031600
031700     MOVE 'N'                   TO SW-SORT-EOF.
031800
031900     RETURN SORT-PEDIDOS
032000         AT END
032100             MOVE 'S'                TO SW-SORT-EOF.
032200
032300     PERFORM 2700-PROCESAR-UN-ORO
032400        THRU 2700-PROCESAR-UN-ORO-FIN
032500        UNTIL SORT-PEDIDOS-EOF.
032600
032700     CLOSE SAL-PEDIDO-ORO.
032800
032900 2600-GRABAR-ORO-FIN.
033000     EXIT.
033100*------------------------------------------------------------------
033200 2700-PROCESAR-UN-ORO.
033300
033400     MOVE SR-PEDIDO-ESTANDAR    TO WS-SAL-PEDIDO-ORO.
033500     WRITE WS-SAL-PEDIDO-ORO.
033510
033520     IF SW-DEPURACION
033530         DISPLAY 'ORDGLD01 - ORO GRABADO: ' SR-PEDIDO-ESTANDAR-DEBUG
033540     END-IF.
033600
033700     ADD 1                      TO WS-CNT-ORO.
033800
033900     PERFORM 3000-ACUM-METRICAS
034000        THRU 3000-ACUM-METRICAS-FIN.
034100
034200     IF SR-STD-ESTADO-NORM = 'Cancelled' AND
034300        SR-STD-MOTIVO-CANCEL NOT = SPACES
034400         PERFORM 3500-ACUM-MOTIVOS
034500            THRU 3500-ACUM-MOTIVOS-FIN
034600     END-IF.
034700
034800     RETURN SORT-PEDIDOS
034900         AT END
035000             MOVE 'S'                TO SW-SORT-EOF.
035100
035200 2700-PROCESAR-UN-ORO-FIN.
035300     EXIT.
035400*------------------------------------------------------------------
035500*    BUSCA LA FILA FUENTE/ANIO/MES EN LA TABLA DE METRICAS; SI NO  *
035600*    EXISTE LA AGREGA.  LUEGO SUMA EL PEDIDO A LOS CONTADORES DE   *
035700*    LA FILA SEGUN SU ESTADO NORMALIZADO.                         *
035800*------------------------------------------------------------------
035900 3000-ACUM-METRICAS.
036000
036100     SET WS-X-MET                TO 1.
036200     MOVE 'N'                    TO WS-FILA-ENCONTRADA-MET.
036300
036400     SEARCH WS-FILA-METRICA VARYING WS-X-MET
036500         AT END
036600             CONTINUE
036700         WHEN WS-TMET-FUENTE (WS-X-MET) = SR-STD-FUENTE
036800              AND WS-TMET-ANIO (WS-X-MET) = SR-STD-ANIO
036900              AND WS-TMET-MES (WS-X-MET)  = SR-STD-MES
037000             SET FILA-DE-METRICA-ENCONTRADA TO TRUE.
037100
037200     IF NOT FILA-DE-METRICA-ENCONTRADA
037300         ADD 1                    TO WS-CANT-FILAS-MET
037400         SET WS-X-MET             TO WS-CANT-FILAS-MET
037500         MOVE SR-STD-FUENTE       TO WS-TMET-FUENTE (WS-X-MET)
037600         MOVE SR-STD-ANIO         TO WS-TMET-ANIO   (WS-X-MET)
037700         MOVE SR-STD-MES          TO WS-TMET-MES    (WS-X-MET)
037800     END-IF.
037900
038000     ADD 1 TO WS-TMET-TOTAL (WS-X-MET).
038100
038200     EVALUATE SR-STD-ESTADO-NORM
038300         WHEN 'Delivered'
038400             ADD 1 TO WS-TMET-ENTREGADOS (WS-X-MET)
038500         WHEN 'Cancelled'
038600             ADD 1 TO WS-TMET-CANCELADOS (WS-X-MET)
038700         WHEN 'Returned'
038800             ADD 1 TO WS-TMET-DEVUELTOS  (WS-X-MET)
038900         WHEN 'Failed'
039000             ADD 1 TO WS-TMET-FALLIDOS   (WS-X-MET)
039100         WHEN OTHER
039200             CONTINUE
039300     END-EVALUATE.
039400
039500 3000-ACUM-METRICAS-FIN.
039600     EXIT.
039700*------------------------------------------------------------------
039800*    BUSCA LA FILA ANIO/MES/MOTIVO EN LA TABLA DE MOTIVOS; SI NO   *
039900*    EXISTE LA AGREGA.  LUEGO SUMA 1 AL CONTADOR DE LA FILA.       *
040000*------------------------------------------------------------------
040100 3500-ACUM-MOTIVOS.
040200
040300     SET WS-X-MOT                TO 1.
040400     MOVE 'N'                    TO WS-FILA-ENCONTRADA-MOT.
040500
040600     SEARCH WS-FILA-MOTIVO VARYING WS-X-MOT
040700         AT END
040800             CONTINUE
040900         WHEN WS-TMOT-ANIO (WS-X-MOT)  = SR-STD-ANIO
041000              AND WS-TMOT-MES (WS-X-MOT) = SR-STD-MES
041100              AND WS-TMOT-TEXTO (WS-X-MOT) = SR-STD-MOTIVO-CANCEL
041200             SET FILA-DE-MOTIVO-ENCONTRADA TO TRUE.
041300
041400     IF NOT FILA-DE-MOTIVO-ENCONTRADA
041500         ADD 1                    TO WS-CANT-FILAS-MOT
041600         SET WS-X-MOT             TO WS-CANT-FILAS-MOT
041700         MOVE SR-STD-ANIO         TO WS-TMOT-ANIO  (WS-X-MOT)
041800         MOVE SR-STD-MES          TO WS-TMOT-MES   (WS-X-MOT)
041900         MOVE SR-STD-MOTIVO-CANCEL TO WS-TMOT-TEXTO (WS-X-MOT)
042000     END-IF.
042100
042200     ADD 1 TO WS-TMOT-CANTIDAD (WS-X-MOT).
042300
042400 3500-ACUM-MOTIVOS-FIN.
042500     EXIT.
042600*------------------------------------------------------------------
042700*    BUBBLE SORT DE LA TABLA DE METRICAS POR FUENTE/ANIO/MES       *
042800*    ASCENDENTE, Y DE PASO CALCULA LAS TASAS DE CADA FILA.         *
042900*------------------------------------------------------------------
043000 3200-ORDENAR-METRICAS.
043100
043200     IF WS-CANT-FILAS-MET > 1
043300         MOVE 'S'                     TO WS-SW-HUBO-CAMBIO
043400         PERFORM 3250-PASADA-METRICAS
043500            THRU 3250-PASADA-METRICAS-FIN
043600            UNTIL WS-SW-HUBO-CAMBIO = 'N'
043700     END-IF.
043800
043810     MOVE 1                      TO WS-X-MET.
043820
043900     PERFORM 3100-CALC-TASAS
044000        THRU 3100-CALC-TASAS-FIN
044100        UNTIL WS-X-MET > WS-CANT-FILAS-MET.
044400
044500 3200-ORDENAR-METRICAS-FIN.
044600     EXIT.
044700*------------------------------------------------------------------
044740 3250-PASADA-METRICAS.
044780
044820     MOVE 'N'                        TO WS-SW-HUBO-CAMBIO.
044860     MOVE 1                          TO WS-X-MET.
044900
044940     PERFORM 3260-COMPARAR-METRICAS
044980        THRU 3260-COMPARAR-METRICAS-FIN
045020        UNTIL WS-X-MET > WS-CANT-FILAS-MET - 1.
045060
045100 3250-PASADA-METRICAS-FIN.
045140     EXIT.
045180*------------------------------------------------------------------
045220 3260-COMPARAR-METRICAS.
045260
045300     IF WS-TMET-FUENTE (WS-X-MET) > WS-TMET-FUENTE (WS-X-MET + 1)
045340        OR (WS-TMET-FUENTE (WS-X-MET) = WS-TMET-FUENTE (WS-X-MET + 1)
045380           AND WS-TMET-ANIO (WS-X-MET) > WS-TMET-ANIO (WS-X-MET + 1))
045420        OR (WS-TMET-FUENTE (WS-X-MET) = WS-TMET-FUENTE (WS-X-MET + 1)
045460           AND WS-TMET-ANIO (WS-X-MET) = WS-TMET-ANIO (WS-X-MET + 1)
045500           AND WS-TMET-MES (WS-X-MET) > WS-TMET-MES (WS-X-MET + 1))
045540         MOVE WS-FILA-METRICA (WS-X-MET)     TO WS-MET-AUX
045580         MOVE WS-FILA-METRICA (WS-X-MET + 1) TO WS-FILA-METRICA (WS-X-MET)
045620         MOVE WS-MET-AUX                     TO WS-FILA-METRICA (WS-X-MET + 1)
045660         MOVE 'S'                            TO WS-SW-HUBO-CAMBIO
045700     END-IF.
045740
045780     ADD 1                       TO WS-X-MET.
045820
045860 3260-COMPARAR-METRICAS-FIN.
045900     EXIT.
046900*------------------------------------------------------------------
047000*    CALCULA LAS TASAS DE ENTREGA Y CANCELACION DE LA FILA         *
047100*    WS-X-MET, REDONDEANDO A 1 DECIMAL POR EXCESO A PARTIR DE      *
047200*    MEDIO (ROUNDED ESTANDAR DEL COMPILADOR SOBRE VALORES NO       *
047300*    NEGATIVOS EQUIVALE A REDONDEO HACIA ARRIBA DESDE MEDIO).      *
047400*------------------------------------------------------------------
047500 3100-CALC-TASAS.
047600
047610     SET WS-TMP-FILA-MET          TO WS-X-MET.
047700     MULTIPLY WS-TMET-ENTREGADOS (WS-X-MET) BY 100
047800         GIVING WS-TMP-NUMERADOR.
047900     DIVIDE WS-TMP-NUMERADOR BY WS-TMET-TOTAL (WS-X-MET)
048000         GIVING WS-TMET-TASA-ENTREGA (WS-X-MET) ROUNDED.
048100
048200     MULTIPLY WS-TMET-CANCELADOS (WS-X-MET) BY 100
048300         GIVING WS-TMP-NUMERADOR.
048400     DIVIDE WS-TMP-NUMERADOR BY WS-TMET-TOTAL (WS-X-MET)
048500         GIVING WS-TMET-TASA-CANCEL (WS-X-MET) ROUNDED.
048510
048520     IF SW-DEPURACION
048530         DISPLAY 'ORDGLD01 - TASAS FILA: ' WS-AREA-CALC-TASAS-DEBUG
048540     END-IF.
048600
048700 3100-CALC-TASAS-FIN.
048800     EXIT.
048900*------------------------------------------------------------------
049000*    BUBBLE SORT DE LA TABLA DE MOTIVOS POR ANIO/MES ASCENDENTE Y, *
049100*    DENTRO DEL MES, POR CANTIDAD DESCENDENTE.                     *
049200*------------------------------------------------------------------
049300 3600-ORDENAR-MOTIVOS.
049400
049500     IF WS-CANT-FILAS-MOT > 1
049600         MOVE 'S'                     TO WS-SW-HUBO-CAMBIO
049700         PERFORM 3650-PASADA-MOTIVOS
049800            THRU 3650-PASADA-MOTIVOS-FIN
049900            UNTIL WS-SW-HUBO-CAMBIO = 'N'
050000     END-IF.
050100
050200 3600-ORDENAR-MOTIVOS-FIN.
050300     EXIT.
050400*------------------------------------------------------------------
050440 3650-PASADA-MOTIVOS.
050480
050520     MOVE 'N'                        TO WS-SW-HUBO-CAMBIO.
050560     MOVE 1                          TO WS-X-MOT.
050600
050640     PERFORM 3660-COMPARAR-MOTIVOS
050680        THRU 3660-COMPARAR-MOTIVOS-FIN
050720        UNTIL WS-X-MOT > WS-CANT-FILAS-MOT - 1.
050760
050800 3650-PASADA-MOTIVOS-FIN.
050840     EXIT.
050880*------------------------------------------------------------------
050920 3660-COMPARAR-MOTIVOS.
050960
051000     IF WS-TMOT-ANIO (WS-X-MOT) > WS-TMOT-ANIO (WS-X-MOT + 1)
051040        OR (WS-TMOT-ANIO (WS-X-MOT) = WS-TMOT-ANIO (WS-X-MOT + 1)
051080           AND WS-TMOT-MES (WS-X-MOT) > WS-TMOT-MES (WS-X-MOT + 1))
051120        OR (WS-TMOT-ANIO (WS-X-MOT) = WS-TMOT-ANIO (WS-X-MOT + 1)
051160           AND WS-TMOT-MES (WS-X-MOT) = WS-TMOT-MES (WS-X-MOT + 1)
051200           AND WS-TMOT-CANTIDAD (WS-X-MOT) < WS-TMOT-CANTIDAD (WS-X-MOT + 1))
051240         MOVE WS-FILA-MOTIVO (WS-X-MOT)       TO WS-MOT-AUX
051280         MOVE WS-FILA-MOTIVO (WS-X-MOT + 1)   TO WS-FILA-MOTIVO (WS-X-MOT)
051320         MOVE WS-MOT-AUX                      TO WS-FILA-MOTIVO (WS-X-MOT + 1)
051360         MOVE 'S'                             TO WS-SW-HUBO-CAMBIO
051400     END-IF.
051440
051480     ADD 1                       TO WS-X-MOT.
051520
051560 3660-COMPARAR-MOTIVOS-FIN.
051600     EXIT.
052600*------------------------------------------------------------------
052700*    LISTADO DE METRICAS MENSUALES.  CORTE DE CONTROL POR FUENTE  *
052800*    (LINEA EN BLANCO CUANDO CAMBIA LA FUENTE).                    *
052900*------------------------------------------------------------------
053000 4000-LISTAR-METRICAS.
053020
053030     OPEN OUTPUT SAL-LISTADO-METRICAS.
053040     IF NOT FS-LISTADO-OK
053050         DISPLAY 'ORDGLD01 - ERROR AL ABRIR ARCH LISTADO: '
053055                  FS-LISTADO
053060         STOP RUN
053070     END-IF.
053080
053090     MOVE WS-MLS-ENCABEZADO      TO WS-SAL-LISTADO.
053095     WRITE WS-SAL-LISTADO.
053100
053110     MOVE SPACES                 TO WS-MET-FUENTE-ANT.
053120     MOVE 1                      TO WS-X-MET.
053130
053140     PERFORM 4010-LISTAR-UNA-METRICA
053150        THRU 4010-LISTAR-UNA-METRICA-FIN
053160        UNTIL WS-X-MET > WS-CANT-FILAS-MET.
053170
053175     CLOSE SAL-LISTADO-METRICAS.
053180
053190 4000-LISTAR-METRICAS-FIN.
053200     EXIT.
053220*------------------------------------------------------------------
053240 4010-LISTAR-UNA-METRICA.
053260
053280     IF WS-TMET-FUENTE (WS-X-MET) NOT = WS-MET-FUENTE-ANT
053300        AND WS-MET-FUENTE-ANT NOT = SPACES
053310         MOVE SPACES             TO WS-SAL-LISTADO
053315         WRITE WS-SAL-LISTADO
053320     END-IF.
053325
053330     MOVE WS-TMET-FUENTE (WS-X-MET)       TO WS-MLS-FUENTE.
053335     MOVE WS-TMET-ANIO (WS-X-MET)         TO WS-MLS-ANIO.
053340     MOVE WS-TMET-MES (WS-X-MET)          TO WS-MLS-MES.
053345     MOVE WS-TMET-TOTAL (WS-X-MET)        TO WS-MLS-TOTAL.
053350     MOVE WS-TMET-ENTREGADOS (WS-X-MET)   TO WS-MLS-ENTREGADOS.
053355     MOVE WS-TMET-CANCELADOS (WS-X-MET)   TO WS-MLS-CANCELADOS.
053360     MOVE WS-TMET-DEVUELTOS (WS-X-MET)    TO WS-MLS-DEVUELTOS.
053365     MOVE WS-TMET-FALLIDOS (WS-X-MET)     TO WS-MLS-FALLIDOS.
053370     MOVE WS-TMET-TASA-ENTREGA (WS-X-MET) TO WS-MLS-TASA-ENTREGA.
053375     MOVE WS-TMET-TASA-CANCEL (WS-X-MET)  TO WS-MLS-TASA-CANCEL.
053380     MOVE WS-MLS-DETALLE                  TO WS-SAL-LISTADO.
053385     WRITE WS-SAL-LISTADO.
053400
053600     MOVE WS-TMET-FUENTE (WS-X-MET) TO WS-MET-FUENTE-ANT.
053620     ADD 1                       TO WS-X-MET.
053640
053660 4010-LISTAR-UNA-METRICA-FIN.
053680     EXIT.
055800*------------------------------------------------------------------
055900*    GRABA LOS ARCHIVOS DE METRICAS Y DE MOTIVOS A PARTIR DE LAS   *
056000*    TABLAS YA ORDENADAS.                                         *
056100*------------------------------------------------------------------
056200 4500-GRABAR-SALIDAS.
056300
056400     OPEN OUTPUT SAL-METRICA-MENSUAL.
056500     IF NOT FS-METRICAS-OK
056600         DISPLAY 'ORDGLD01 - ERROR AL ABRIR ARCH METRICAS: '
056700                  FS-METRICAS
056800         STOP RUN
056900     END-IF.
057000
057010     MOVE 1                      TO WS-X-MET.
057020
057100     PERFORM 4510-GRABAR-UNA-METRICA
057110        THRU 4510-GRABAR-UNA-METRICA-FIN
057120        UNTIL WS-X-MET > WS-CANT-FILAS-MET.
057600
057700     CLOSE SAL-METRICA-MENSUAL.
057800
057900     OPEN OUTPUT SAL-MOTIVO-CANCELACION.
058000     IF NOT FS-MOTIVOS-OK
058100         DISPLAY 'ORDGLD01 - ERROR AL ABRIR ARCH MOTIVOS: '
058200                  FS-MOTIVOS
058300         STOP RUN
058400     END-IF.
058500
058510     MOVE 1                      TO WS-X-MOT.
058520
058600     PERFORM 4520-GRABAR-UN-MOTIVO
058610        THRU 4520-GRABAR-UN-MOTIVO-FIN
058620        UNTIL WS-X-MOT > WS-CANT-FILAS-MOT.
059100
059200     CLOSE SAL-MOTIVO-CANCELACION.
059300
059400 4500-GRABAR-SALIDAS-FIN.
059410     EXIT.
059420*------------------------------------------------------------------
059430 4510-GRABAR-UNA-METRICA.
059440
059441     MOVE WS-TMET-FUENTE       (WS-X-MET) TO WS-MET-FUENTE.
059442     MOVE WS-TMET-ANIO         (WS-X-MET) TO WS-MET-ANIO.
059443     MOVE WS-TMET-MES          (WS-X-MET) TO WS-MET-MES.
059444     MOVE WS-TMET-TOTAL        (WS-X-MET) TO WS-MET-TOTAL-PEDIDOS.
059445     MOVE WS-TMET-ENTREGADOS   (WS-X-MET) TO WS-MET-ENTREGADOS.
059446     MOVE WS-TMET-CANCELADOS   (WS-X-MET) TO WS-MET-CANCELADOS.
059447     MOVE WS-TMET-DEVUELTOS    (WS-X-MET) TO WS-MET-DEVUELTOS.
059448     MOVE WS-TMET-FALLIDOS     (WS-X-MET) TO WS-MET-FALLIDOS.
059449     MOVE WS-TMET-TASA-ENTREGA (WS-X-MET) TO WS-MET-TASA-ENTREGA.
059450     MOVE WS-TMET-TASA-CANCEL  (WS-X-MET) TO WS-MET-TASA-CANCEL.
059451     MOVE WS-METRICA-MENSUAL              TO WS-SAL-METRICA.
059460     WRITE WS-SAL-METRICA.
059470     ADD 1                       TO WS-X-MET.
059480
059490 4510-GRABAR-UNA-METRICA-FIN.
059500     EXIT.
059510*------------------------------------------------------------------
059520 4520-GRABAR-UN-MOTIVO.
059530
059531     MOVE WS-TMOT-ANIO     (WS-X-MOT) TO WS-MOT-ANIO.
059532     MOVE WS-TMOT-MES      (WS-X-MOT) TO WS-MOT-MES.
059533     MOVE WS-TMOT-TEXTO    (WS-X-MOT) TO WS-MOT-TEXTO.
059534     MOVE WS-TMOT-CANTIDAD (WS-X-MOT) TO WS-MOT-CANTIDAD.
059535     MOVE WS-MOTIVO-CANCELACION       TO WS-SAL-MOTIVO.
059540     WRITE WS-SAL-MOTIVO.
059560     ADD 1                       TO WS-X-MOT.
059570
059580 4520-GRABAR-UN-MOTIVO-FIN.
059590     EXIT.
059600*------------------------------------------------------------------
059650     COPY ORDRPT01.
059660*------------------------------------------------------------------
059700 END PROGRAM ORDGLD01.
