000100******************************************************************
000200*    ORDMET01  --  GOLD-STEP OUTPUT LAYOUTS (ORDGLD01)           *
000300*    TWO RECORDS: MONTHLY METRICS (ONE ROW PER SOURCE/YEAR/MONTH)*
000400*    AND CANCELLATION-REASON COUNTS (ONE ROW PER YEAR/MONTH/     *
000500*    REASON).  BOTH ARE ALSO READ BACK BY ORDSUM01 WHEN IT BUILDS*
000600*    THE OVERALL SUMMARY REPORT (TOP-10 REASON TABLE).           *
000700******************************************************************
000800 01  WS-METRICA-MENSUAL.
000900     05  WS-MET-FUENTE                   PIC X(20).
001000     05  WS-MET-ANIO                     PIC 9(04).
001100     05  WS-MET-MES                      PIC 9(02).
001200     05  WS-MET-TOTAL-PEDIDOS            PIC 9(07).
001300     05  WS-MET-ENTREGADOS               PIC 9(07).
001400     05  WS-MET-CANCELADOS               PIC 9(07).
001500     05  WS-MET-DEVUELTOS                PIC 9(07).
001600     05  WS-MET-FALLIDOS                 PIC 9(07).
001700     05  WS-MET-TASA-ENTREGA             PIC 9(03)V9.
001800     05  WS-MET-TASA-CANCEL              PIC 9(03)V9.
001900     05  FILLER                          PIC X(04).
002000
002100 01  WS-MOTIVO-CANCELACION.
002200     05  WS-MOT-ANIO                     PIC 9(04).
002300     05  WS-MOT-MES                      PIC 9(02).
002400     05  WS-MOT-TEXTO                    PIC X(40).
002500     05  WS-MOT-CANTIDAD                 PIC 9(07).
002600     05  FILLER                          PIC X(03).
