000100******************************************************************
000200*    PROGRAM-ID. ORDNRM01.                                       *
000300*    AUTHOR.     R. BALSIMELLI.                                  *
000400*    INSTALLATION. DEPTO. SISTEMAS - CENTRO DE COMPUTOS.         *
000500*    DATE-WRITTEN.  14/05/90.                                    *
000600*    DATE-COMPILED.                                              *
000700*    SECURITY.   CONFIDENCIAL - USO INTERNO EXCLUSIVO.           *
000800*------------------------------------------------------------------
000900*    PROPOSITO:                                                  *
001000*    SUBRUTINA DE USO GENERAL QUE RECIBE EL ESTADO DE UN PEDIDO   *
001100*    TAL COMO LO INFORMA EL CANAL DE VENTA Y DEVUELVE EL ESTADO   *
001200*    NORMALIZADO DEL AREA (ENTREGADO/CANCELADO/DEVUELTO/FALLIDO). *
001300*    LA COMPARACION ES EXACTA Y SENSIBLE A MAYUSCULAS; UN ESTADO  *
001400*    NO MAPEADO SE DEVUELVE SIN CAMBIOS Y UN ESTADO EN BLANCO     *
001500*    DEVUELVE BLANCO.  NO ABRE ARCHIVOS.                         *
001600*------------------------------------------------------------------
001700*    HISTORIAL DE CAMBIOS                                        *
001800*    FECHA      PROGRAMADOR  PETICION   DESCRIPCION               *
001900*    --------   -----------  --------   -------------------------*
002000*    14/05/90   RGB          S/N        VERSION INICIAL.  TABLA   *
002100*                            DE 4 ESTADOS BASE (ENTREGADO,        *
002200*                            CANCELADO, DEVUELTO, FALLIDO).       *
002300*    03/02/94   CAP          TCK-0690   AGREGA SINONIMOS DEL      *CAP940203
002400*                            EXTRACTO WEBSITE (COMPLETED, DONE,   *CAP940203
002500*                            SUCCESS, RETURN, REFUNDED, ETC).     *CAP940203
002600*    18/01/99   RGB          Y2K-0009   REVISION Y2K.  SUBRUTINA  *RGB990118
002700*                            NO MANEJA FECHAS.  SIN HALLAZGOS.    *RGB990118
002800*    26/03/03   RGB          TCK-1120   AGREGA SINONIMOS DE       *RGB030326
002900*                            SHOPEE (CANCEL BY CUST., DELIVERY    *RGB030326
003000*                            FAILED, ETC).                        *RGB030326
003100*    09/11/05   NMB          TCK-1344   AGREGA SINONIMOS EN       *NMB051109
003200*                            VIETNAMITA PARA EL EXTRACTO SHOPEE.  *NMB051109
003220*    11/09/11   SCU          TCK-1810   SACA LOS GO TO DE 1000-   *SCU110911
003240*                            NORMALIZAR-ESTADO Y 1100-BUSCAR-EN-  *SCU110911
003260*                            TABLA, QUE LA REVISION DE NORMAS DE  *SCU110911
003270*                            PROGRAMACION SENALO COMO EN DESUSO   *SCU110911
003280*                            EN EL AREA.  QUEDA RESUELTO CON      *SCU110911
003290*                            IF/ELSE ANIDADO Y CONTINUE.          *SCU110911
003295*    02/12/11   SCU          TCK-1811   PASA WS-TABLA-CARGADA A   *SCU111202
003297*                            NIVEL 77, COMO USA ARQMAE01 PARA LOS *SCU111202
003298*                            CAMPOS SUELTOS DE WORKING-STORAGE.   *SCU111202
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. ORDNRM01.
003600 AUTHOR. R. BALSIMELLI.
003700 INSTALLATION. DEPTO. SISTEMAS - CENTRO DE COMPUTOS.
003800 DATE-WRITTEN. 14/05/90.
003900 DATE-COMPILED.
004000 SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO.
004100*------------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 IS SW-DEPURACION.
004700*------------------------------------------------------------------
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*------------------------------------------------------------------
005100*    TABLA DE SINONIMOS.  SE CARGA UNA SOLA VEZ POR CORRIDA (VER  *
005200*    1050) PORQUE EL GRUPO DE CADA FILA TIENE UN OCCURS Y NO      *
005300*    ADMITE VALUE DE GRUPO NI VALUE POR CAMPO DENTRO DEL OCCURS.  *
005400*------------------------------------------------------------------
005500 77  WS-TABLA-CARGADA               PIC X(01) VALUE 'N'.
005600     88  TABLA-MAPEO-CARGADA            VALUE 'S'.
005700
005800 01  WS-TABLA-MAPEO-ESTADOS.
005900     05  WS-FILA-MAPEO OCCURS 19 TIMES
006000                       INDEXED BY WS-X-MAPEO.
006100         10  WS-TME-ESTADO-ORIGEN    PIC X(30).
006200         10  WS-TME-ESTADO-NORM      PIC X(10).
006300
006400 01  WS-TABLA-MAPEO-DEBUG REDEFINES WS-TABLA-MAPEO-ESTADOS.
006500     05  FILLER                      PIC X(760).
006600*------------------------------------------------------------------
006700*    AREA DE TRABAJO PARA LA BUSQUEDA Y CONTADORES DE CORRIDA     *
006800*------------------------------------------------------------------
006900 01  WS-EST-ENTRADA-AUX             PIC X(30).
007000
007100 01  WS-EST-ENTRADA-PRIMERA REDEFINES WS-EST-ENTRADA-AUX.
007200     05  WS-EEP-PRIMER-CARACTER     PIC X(01).
007300     05  FILLER                      PIC X(29).
007400
007500 01  WS-INDICES.
007600     05  WS-I                        PIC 9(02)        COMP.
007700     05  WS-FILA-ENCONTRADA          PIC X(01)        VALUE 'N'.
007800         88  FILA-DE-MAPEO-ENCONTRADA    VALUE 'S'.
007900     05  FILLER                      PIC X(02).
008000
008100 01  WS-CONTADORES-NORMALIZACION.
008200     05  WS-CNT-ENTREGADOS           PIC 9(07)        COMP.
008300     05  WS-CNT-CANCELADOS           PIC 9(07)        COMP.
008400     05  WS-CNT-DEVUELTOS            PIC 9(07)        COMP.
008500     05  WS-CNT-FALLIDOS             PIC 9(07)        COMP.
008600     05  WS-CNT-SIN-MAPEO            PIC 9(07)        COMP.
008650     05  FILLER                      PIC X(02).
008700
008800 01  WS-CONTADORES-REPORTE REDEFINES WS-CONTADORES-NORMALIZACION.
008900     05  FILLER                      PIC X(22).
009000*------------------------------------------------------------------
009100 LINKAGE SECTION.
009200 01  LK-NORMALIZAR-ESTADO.
009300     05  LK-EST-ENTRADA-I            PIC X(30).
009400     05  LK-EST-SALIDA-O             PIC X(10).
009500     05  FILLER                      PIC X(04).
009600*------------------------------------------------------------------
009700 PROCEDURE DIVISION USING LK-NORMALIZAR-ESTADO.
009800*------------------------------------------------------------------
009900     PERFORM 1000-NORMALIZAR-ESTADO
010000        THRU 1000-NORMALIZAR-ESTADO-FIN.
010100
010200     EXIT PROGRAM.
010300*------------------------------------------------------------------
010400 1000-NORMALIZAR-ESTADO.
010500
010600     IF NOT TABLA-MAPEO-CARGADA
010700         PERFORM 1050-CARGAR-TABLA-MAPEO
010800            THRU 1050-CARGAR-TABLA-MAPEO-FIN
010900         SET TABLA-MAPEO-CARGADA TO TRUE
011000     END-IF.
011100
011200     MOVE LK-EST-ENTRADA-I     TO WS-EST-ENTRADA-AUX.
011300     MOVE SPACES               TO LK-EST-SALIDA-O.
011400
011500     IF WS-EST-ENTRADA-AUX = SPACES
011520         CONTINUE
011540     ELSE
011560         PERFORM 1100-BUSCAR-EN-TABLA
011580            THRU 1100-BUSCAR-EN-TABLA-FIN
011800
011900         IF FILA-DE-MAPEO-ENCONTRADA
012000             MOVE WS-TME-ESTADO-NORM (WS-X-MAPEO)
012020                                       TO LK-EST-SALIDA-O
012100         ELSE
012200             MOVE WS-EST-ENTRADA-AUX  TO LK-EST-SALIDA-O
012300             ADD 1                    TO WS-CNT-SIN-MAPEO
012400         END-IF
012500
012600         PERFORM 1900-ACTUALIZAR-CONTADORES
012700            THRU 1900-ACTUALIZAR-CONTADORES-FIN
012800     END-IF.
012900
013300 1000-NORMALIZAR-ESTADO-FIN.
013400     EXIT.
013500*------------------------------------------------------------------
013600*    CARGA LA TABLA DE SINONIMOS, UNA FILA POR MOVE.  EL ORDEN    *
013700*    DENTRO DE CADA ESTADO NO IMPORTA; ENTRE ESTADOS SE RESPETA EL*
013800*    ORDEN DEL INSTRUCTIVO DEL AREA.                              *
013900*------------------------------------------------------------------
014000 1050-CARGAR-TABLA-MAPEO.
014100
014200     MOVE 'Delivered'            TO WS-TME-ESTADO-ORIGEN (01).
014300     MOVE 'Delivered'            TO WS-TME-ESTADO-NORM   (01).
014400     MOVE 'Completed'            TO WS-TME-ESTADO-ORIGEN (02).
014500     MOVE 'Delivered'            TO WS-TME-ESTADO-NORM   (02).
014600     MOVE 'Done'                 TO WS-TME-ESTADO-ORIGEN (03).
014700     MOVE 'Delivered'            TO WS-TME-ESTADO-NORM   (03).
014800     MOVE 'Success'              TO WS-TME-ESTADO-ORIGEN (04).
014900     MOVE 'Delivered'            TO WS-TME-ESTADO-NORM   (04).
015000     MOVE 'Giao thanh cong'      TO WS-TME-ESTADO-ORIGEN (05).
015100     MOVE 'Delivered'            TO WS-TME-ESTADO-NORM   (05).
015200
015300     MOVE 'Cancel by cust.'      TO WS-TME-ESTADO-ORIGEN (06).
015400     MOVE 'Cancelled'            TO WS-TME-ESTADO-NORM   (06).
015500     MOVE 'Cancelled'            TO WS-TME-ESTADO-ORIGEN (07).
015600     MOVE 'Cancelled'            TO WS-TME-ESTADO-NORM   (07).
015700     MOVE 'Canceled'             TO WS-TME-ESTADO-ORIGEN (08).
015800     MOVE 'Cancelled'            TO WS-TME-ESTADO-NORM   (08).
015900     MOVE 'Cancel'               TO WS-TME-ESTADO-ORIGEN (09).
016000     MOVE 'Cancelled'            TO WS-TME-ESTADO-NORM   (09).
016100     MOVE 'Cancelled by customer' TO WS-TME-ESTADO-ORIGEN (10).
016200     MOVE 'Cancelled'            TO WS-TME-ESTADO-NORM   (10).
016300     MOVE 'Da huy'               TO WS-TME-ESTADO-ORIGEN (11).
016400     MOVE 'Cancelled'            TO WS-TME-ESTADO-NORM   (11).
016500
016600     MOVE 'Returned'             TO WS-TME-ESTADO-ORIGEN (12).
016700     MOVE 'Returned'             TO WS-TME-ESTADO-NORM   (12).
016800     MOVE 'Return'               TO WS-TME-ESTADO-ORIGEN (13).
016900     MOVE 'Returned'             TO WS-TME-ESTADO-NORM   (13).
017000     MOVE 'Refunded'             TO WS-TME-ESTADO-ORIGEN (14).
017100     MOVE 'Returned'             TO WS-TME-ESTADO-NORM   (14).
017200     MOVE 'Hoan tra'             TO WS-TME-ESTADO-ORIGEN (15).
017300     MOVE 'Returned'             TO WS-TME-ESTADO-NORM   (15).
017400
017500     MOVE 'Failed delivery'      TO WS-TME-ESTADO-ORIGEN (16).
017600     MOVE 'Failed'               TO WS-TME-ESTADO-NORM   (16).
017700     MOVE 'Failed'               TO WS-TME-ESTADO-ORIGEN (17).
017800     MOVE 'Failed'               TO WS-TME-ESTADO-NORM   (17).
017900     MOVE 'Delivery Failed'      TO WS-TME-ESTADO-ORIGEN (18).
018000     MOVE 'Failed'               TO WS-TME-ESTADO-NORM   (18).
018100     MOVE 'Giao that bai'        TO WS-TME-ESTADO-ORIGEN (19).
018200     MOVE 'Failed'               TO WS-TME-ESTADO-NORM   (19).
018300
018400 1050-CARGAR-TABLA-MAPEO-FIN.
018500     EXIT.
018600*------------------------------------------------------------------
018700*    BUSQUEDA LINEAL EXACTA EN LA TABLA DE SINONIMOS.              *
018800*------------------------------------------------------------------
018900 1100-BUSCAR-EN-TABLA.
019000
019100     MOVE 'N'                    TO WS-FILA-ENCONTRADA.
019200
019300     SET WS-X-MAPEO TO 1.
019400
019500     SEARCH WS-FILA-MAPEO
019600         AT END
019700             CONTINUE
019800         WHEN WS-TME-ESTADO-ORIGEN (WS-X-MAPEO) = WS-EST-ENTRADA-AUX
019900             SET FILA-DE-MAPEO-ENCONTRADA TO TRUE
020000     END-SEARCH.
020100
020200 1100-BUSCAR-EN-TABLA-FIN.
020300     EXIT.
020400*------------------------------------------------------------------
020500*    ACTUALIZA LOS CONTADORES DE LA CORRIDA POR ESTADO NORMAL-    *
020600*    IZADO, VOLCADOS POR ORDBRZ01/ORDSLV01 EN LA TRAZA DE DEPUR-  *
020700*    ACION CUANDO UPSI-0 ESTA ENCENDIDO.                          *
020800*------------------------------------------------------------------
020900 1900-ACTUALIZAR-CONTADORES.
021000
021100     EVALUATE LK-EST-SALIDA-O
021200         WHEN 'Delivered'
021300             ADD 1 TO WS-CNT-ENTREGADOS
021400         WHEN 'Cancelled'
021500             ADD 1 TO WS-CNT-CANCELADOS
021600         WHEN 'Returned'
021700             ADD 1 TO WS-CNT-DEVUELTOS
021800         WHEN 'Failed'
021900             ADD 1 TO WS-CNT-FALLIDOS
022000         WHEN OTHER
022100             CONTINUE
022200     END-EVALUATE.
022300
022400     IF SW-DEPURACION
022500         DISPLAY 'ORDNRM01 - ENT/CAN/DEV/FAL/S-MAP: '
022600                  WS-CNT-ENTREGADOS SPACE WS-CNT-CANCELADOS SPACE
022700                  WS-CNT-DEVUELTOS SPACE WS-CNT-FALLIDOS SPACE
022800                  WS-CNT-SIN-MAPEO
022900     END-IF.
023000
023100 1900-ACTUALIZAR-CONTADORES-FIN.
023200     EXIT.
023300*------------------------------------------------------------------
023400 END PROGRAM ORDNRM01.
