000100******************************************************************
000200*    ORDRAW01  --  RAW PER-SOURCE ORDER EXTRACT (BRONZE INPUT)   *
000300*    ONE LAYOUT SERVES ALL FOUR CHANNELS; SHOPEE ALREADY SUPPLIES*
000400*    THESE FOUR FIELDS UNDER THESE NAMES, THE WEBSITE EXTRACTS   *
000500*    ARE RE-KEYED TO THIS LAYOUT AT LOAD TIME (SEE 04600).       *
000600******************************************************************
000700 01  WS-ENT-PEDIDO-CRUDO.
000800     05  WS-RAW-ID-PEDIDO                PIC X(20).
000900     05  WS-RAW-FECHA                    PIC X(10).
001000     05  WS-RAW-ESTADO                   PIC X(30).
001100     05  WS-RAW-MOTIVO-CANCEL            PIC X(40).
001200     05  FILLER                          PIC X(04).
001300*------------------------------------------------------------------
001400*    VISTA ALTERNA CON LOS NOMBRES DE COLUMNA DEL EXTRACTO        *
001500*    WEBSITE (ORDER NO/ORDER DATE/ORDER STATUS/CANCEL REASON).    *
001600*    MISMA POSICION Y ANCHO QUE LAS COLUMNAS DE SHOPEE; SE USA EN *
001700*    ORDBRZ01 PARA DEJAR EL MAPEO DE COLUMNAS EXPLICITO EN CODIGO.*
001800*------------------------------------------------------------------
001900 01  WS-ENT-PEDIDO-CRUDO-WEB REDEFINES WS-ENT-PEDIDO-CRUDO.
002000     05  WS-RAW-WEB-ORDER-NO             PIC X(20).
002100     05  WS-RAW-WEB-ORDER-DATE            PIC X(10).
002200     05  WS-RAW-WEB-ORDER-STATUS          PIC X(30).
002300     05  WS-RAW-WEB-CANCEL-REASON         PIC X(40).
002400     05  FILLER                           PIC X(04).
